      ******************************************************************
      * CLVALMES
      * SUBROTINA DE VALIDACAO DE MES/ANO DE COMPETENCIA DE UM
      * LANCAMENTO.  CHAMADA PELO LOTE DE LANCAMENTOS (LANCPROC) PARA
      * AS REGRAS V2 (MES ENTRE 1 E 12) E V3 (ANO COM 4 DIGITOS, NA
      * FAIXA 1000-9999).  RETORNA O PRIMEIRO ERRO ENCONTRADO, NESSA
      * ORDEM.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CLVALMES.
       AUTHOR. R G MARTINEZ.
       INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN. 14/11/1995.
       DATE-COMPILED.
       SECURITY. NAO CLASSIFICADO.
      *-----------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *-----------------------------------------------------------------
      * 14/11/95  RGM   TP2-011  VERSAO INICIAL - SO VALIDAVA A DATA
      *                          COMPLETA (DIA/MES/ANO) DE UM CONSUMO.
      * 02/05/96  NBG   TP2-019  CORRIGIDO LIMITE SUPERIOR DO MES.
      * 21/09/97  CPG   TP2-026  RETIRADA A VALIDACAO DE DIA; O LOTE DE
      *                          LANCAMENTOS SO PRECISA DE MES E ANO.
      * 30/11/98  RGM   Y2K-011  ANO PASSA A SER VALIDADO COM 4 DIGITOS
      *                          (1000-9999), SEM PIVOT DE SECULO.
      * 15/03/99  NBG   Y2K-018  REVISAO GERAL POS-BUGFIX DO ANO 2000;
      *                          NENHUM CAMPO DE DATA DE 2 DIGITOS
      *                          RESTANTE NESTA ROTINA.
      * 08/07/02  CPG   TP2-041  MENSAGENS DE ERRO PADRONIZADAS COM O
      *                          RESTO DO LOTE DE LANCAMENTOS.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON  STATUS IS COB-DEBUG-ON
                  OFF STATUS IS COB-DEBUG-OFF
           CLASS NUMERICO-VALIDO IS '0' THRU '9'.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-VAL-MES-ANO-SW.
           05  WS-VAL-SW                PIC X(01) VALUE 'S'.
               88  WS-VAL-OK                 VALUE 'S'.
               88  WS-VAL-NOTOK               VALUE 'N'.

      *    *** VISAO NUMERICA UNICA DO PAR MES/ANO, USADA NO LOG DE
      *    *** DIAGNOSTICO QUANDO COB_DEBUG ESTA ATIVO (UPSI-0)
       01  WS-MES-ANO-COMBINADO            PIC 9(06) VALUE ZEROES.
       01  WS-MES-ANO-COMBINADO-R REDEFINES WS-MES-ANO-COMBINADO.
           05  WS-MAC-MES                PIC 9(02).
           05  WS-MAC-ANO                PIC 9(04).

       LINKAGE SECTION.
       01  LK-VAL-MES-ANO.
           05  LK-ENTRADA.
               10  LK-MES-I              PIC 9(02).
               10  LK-ANO-I              PIC 9(04).
           05  LK-ENTRADA-NUM REDEFINES LK-ENTRADA
                                         PIC 9(06).
           05  LK-SAIDA.
               10  LK-VALIDACAO-O        PIC X(01).
                   88  LK-VALIDACAO-OK        VALUE 'S'.
                   88  LK-VALIDACAO-NOTOK     VALUE 'N'.
               10  LK-COD-ERRO-O         PIC X(04).
               10  LK-DES-ERRO-O         PIC X(60).
           05  LK-SAIDA-FLAT REDEFINES LK-SAIDA
                                         PIC X(65).

       PROCEDURE DIVISION USING LK-VAL-MES-ANO.
      *-----------------------------------------------------------------
       0000-CONTROLE.

           PERFORM 1000-VALIDAR-MES-ANO
              THRU 1000-VALIDAR-MES-ANO-FIN.

           EXIT PROGRAM.

      *-----------------------------------------------------------------
       1000-VALIDAR-MES-ANO.

           SET LK-VALIDACAO-OK  TO TRUE.
           MOVE SPACES          TO LK-COD-ERRO-O.
           MOVE SPACES          TO LK-DES-ERRO-O.

           MOVE LK-ENTRADA-NUM  TO WS-MES-ANO-COMBINADO.
           IF COB-DEBUG-ON
               DISPLAY 'CLVALMES - MES/ANO RECEBIDO: '
                        WS-MAC-MES '/' WS-MAC-ANO
           END-IF.

      *    *** REGRA V2 - MES ENTRE 1 E 12
           IF LK-MES-I < 1 OR LK-MES-I > 12
               SET LK-VALIDACAO-NOTOK TO TRUE
               MOVE 'V002'  TO LK-COD-ERRO-O
               MOVE 'Informe um Mês válido.' TO LK-DES-ERRO-O
               GO TO 1000-VALIDAR-MES-ANO-FIN
           END-IF.

      *    *** REGRA V3 - ANO COM 4 DIGITOS, ENTRE 1000 E 9999
           IF LK-ANO-I < 1000 OR LK-ANO-I > 9999
               SET LK-VALIDACAO-NOTOK TO TRUE
               MOVE 'V003'  TO LK-COD-ERRO-O
               MOVE 'Informe um Ano válido.' TO LK-DES-ERRO-O
           END-IF.

       1000-VALIDAR-MES-ANO-FIN.
           EXIT.

       END PROGRAM CLVALMES.
