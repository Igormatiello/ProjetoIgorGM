      ******************************************************************
      * USUARIO.CPY
      * LAYOUT DO REGISTRO DE USUARIO (TITULAR) DO SISTEMA DE CONTROLE
      * DE FINANCAS PESSOAIS.  REGISTRO FIXO DE 120 POSICOES (119 DE
      * CONTEUDO + 1 FILLER DE FOLGA).  USADO PELO MESTRE DE USUARIOS
      * (USER-MASTER), LIDO EM ORDEM ASCENDENTE DE WS-USU-ID.
      *-----------------------------------------------------------------
      * 04/10/95  NBG   TP1-001  VERSAO INICIAL.
      * 17/06/97  RGM   TP1-019  SENHA PASSA A TER 20 POSICOES.
      ******************************************************************
       01  WS-USUARIO-REG.
           05  WS-USU-ID                PIC 9(09).
           05  WS-USU-NOME              PIC X(40).
           05  WS-USU-EMAIL             PIC X(50).
           05  WS-USU-SENHA             PIC X(20).
           05  FILLER                   PIC X(01).
