      ******************************************************************
      * REJEITO.CPY
      * LAYOUT DAS LINHAS DO RELATORIO DE LANCAMENTOS REJEITADOS
      * (REJECT-REPORT).  CADA LINHA CORRESPONDE A UM LANCAMENTO QUE
      * FALHOU NA VALIDACAO (REGRAS V1-V6); A MENSAGEM DE ERRO E A DO
      * PRIMEIRO TESTE QUE FALHOU.
      *-----------------------------------------------------------------
      * 14/11/95  RGM   TP2-011  VERSAO INICIAL.
      * 20/06/98  CPG   TP2-029  ACRESCENTADO RODAPE COM CONTADOR.
      ******************************************************************
       01  WS-REJ-ACUMULADORES.
           05  WS-REJ-QTDE-REJEITADOS   PIC 9(07) COMP    VALUE ZERO.

       01  WS-SAIDA-REJEICAO.
           05  WS-REJ-CABECALHO.
               10  FILLER                  PIC X(40)
                          VALUE 'RELATORIO DE LANCAMENTOS REJEITADOS'.
               10  FILLER                  PIC X(92) VALUE SPACES.

           05  WS-REJ-DETALHE.
               10  WS-REJ-LAN-ID            PIC 9(09).
               10  FILLER                  PIC X(02) VALUE SPACES.
               10  WS-REJ-USU-ID            PIC 9(09).
               10  FILLER                  PIC X(02) VALUE SPACES.
               10  WS-REJ-DESCRICAO         PIC X(40).
               10  FILLER                  PIC X(02) VALUE SPACES.
               10  WS-REJ-MENSAGEM          PIC X(60).
               10  FILLER                  PIC X(08) VALUE SPACES.

           05  WS-REJ-RODAPE.
               10  FILLER                  PIC X(33)
                          VALUE 'TOTAL DE LANCAMENTOS REJEITADOS: '.
               10  WS-REJ-ROD-QTDE          PIC 9(07).
               10  FILLER                  PIC X(92) VALUE SPACES.
