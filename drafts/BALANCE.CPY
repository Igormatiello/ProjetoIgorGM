      ******************************************************************
      * BALANCE.CPY
      * ACUMULADORES DE SALDO POR USUARIO E LAYOUT DAS LINHAS DO
      * RELATORIO DE SALDOS (BALANCE-REPORT).  SUBSTITUI, PARA O NOVO
      * LOTE, A PARTE DE RESUMEN.CPY QUE TRATAVA DE SALDOS; A PARTE DE
      * REJEICOES FOI SEPARADA PARA REJEITO.CPY.
      *-----------------------------------------------------------------
      * 14/11/95  RGM   TP2-011  VERSAO INICIAL (SALDOS EM ARS/USD).
      * 09/05/98  CPG   TP2-027  SALDO PASSA A SER UM UNICO TOTAL.
      * 03/12/98  NBG   Y2K-007  CABECALHO PASSA A EXIBIR ANO COM 4 DIG.
      ******************************************************************
       01  WS-BAL-ACUMULADORES.
           05  WS-BAL-USUARIO-ATUAL     PIC 9(09)        VALUE ZEROES.
           05  WS-BAL-SOMA-RECEITA      PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-SOMA-DESPESA      PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-SALDO-USUARIO     PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-TOT-RECEITA       PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-TOT-DESPESA       PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-TOT-SALDO         PIC S9(11)V9(02) VALUE ZEROES.
           05  WS-BAL-QTDE-USUARIOS     PIC 9(05) COMP   VALUE ZERO.
           05  WS-BAL-QTDE-LANC-PROC    PIC 9(07) COMP   VALUE ZERO.

       01  WS-SAIDA-BALANCO.
           05  WS-BAL-SEPARADOR            PIC X(132) VALUE ALL '-'.

           05  WS-BAL-CABECALHO-1.
               10  FILLER                  PIC X(20)
                                       VALUE 'MINHAS FINANCAS'.
               10  FILLER                  PIC X(30)
                               VALUE 'RELATORIO DE SALDOS POR USUARIO'.
               10  FILLER                  PIC X(14)
                                       VALUE 'DATA EMISSAO: '.
               10  WS-BAL-CAB-DIA           PIC 9(02).
               10  FILLER                  PIC X(01) VALUE '/'.
               10  WS-BAL-CAB-MES           PIC 9(02).
               10  FILLER                  PIC X(01) VALUE '/'.
               10  WS-BAL-CAB-ANO           PIC 9(04).
               10  FILLER                  PIC X(58) VALUE SPACES.

           05  WS-BAL-CABECALHO-2.
               10  FILLER                  PIC X(09) VALUE 'USUARIO'.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  FILLER                  PIC X(14)
                                       VALUE 'TOTAL RECEITA'.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  FILLER                  PIC X(14)
                                       VALUE 'TOTAL DESPESA'.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  FILLER                  PIC X(15) VALUE 'SALDO'.
               10  FILLER                  PIC X(65) VALUE SPACES.

           05  WS-BAL-DETALHE.
               10  WS-BAL-DET-USUARIO      PIC 9(09).
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  WS-BAL-DET-RECEITA      PIC S9(10).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  WS-BAL-DET-DESPESA      PIC S9(10).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  WS-BAL-DET-SALDO        PIC S9(11).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(65) VALUE SPACES.

           05  WS-BAL-TOTAIS.
               10  FILLER                  PIC X(14)
                                       VALUE 'TOTAIS GERAIS'.
               10  WS-BAL-TOT-QTDE-USU     PIC 9(05).
               10  FILLER                  PIC X(01) VALUE SPACES.
               10  WS-BAL-TOT-EDT-RECEITA  PIC S9(10).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  WS-BAL-TOT-EDT-DESPESA  PIC S9(10).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(05) VALUE SPACES.
               10  WS-BAL-TOT-EDT-SALDO    PIC S9(11).9(02)
                                            SIGN IS LEADING SEPARATE.
               10  FILLER                  PIC X(59) VALUE SPACES.

           05  WS-BAL-RODAPE.
               10  FILLER                  PIC X(30)
                                  VALUE 'LANCAMENTOS PROCESSADOS: '.
               10  WS-BAL-ROD-QTDE-LANC    PIC 9(07).
               10  FILLER                  PIC X(95) VALUE SPACES.
