      ******************************************************************
      * MAEUSUAR
      * SUBROTINA DE MANUTENCAO DE USUARIOS DO CONTROLE DE FINANCAS
      * PESSOAIS.  RECEBE A TABELA DE USUARIOS JA CARREGADA NA AREA DE
      * LINKAGE DO PROGRAMA CHAMADOR E EXECUTA, SEGUNDO O CODIGO DE
      * OPERACAO RECEBIDO:
      *        '1'  CADASTRAR  - INCLUI NOVO USUARIO (REJEITA E-MAIL
      *                          DUPLICADO)
      *        '2'  AUTENTICAR - CONFERE E-MAIL/SENHA
      *        '3'  BUSCAR-ID  - LOCALIZA USUARIO PELO ID
      * NAO FAZ I/O DE ARQUIVO; QUEM ABRE/LE/GRAVA O MESTRE DE
      * USUARIOS (USER-MASTER) E O PROGRAMA CHAMADOR.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. MAEUSUAR.
       AUTHOR. N BERGE GOMES.
       INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN. 04/10/1995.
       DATE-COMPILED.
       SECURITY. NAO CLASSIFICADO.
      *-----------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *-----------------------------------------------------------------
      * 04/10/95  NBG   TP1-001  VERSAO INICIAL - BUSCA DE TARJETA POR
      *                          CHAVE UNICA (ORIGEM: MAESTARJ).
      * 22/01/97  RGM   TP1-014  REESCRITO PARA CADASTRO DE USUARIOS DO
      *                          CONTROLE DE FINANCAS; TROCADO ACESSO
      *                          RANDOM A ARQUIVO POR TABELA EM MEMORIA
      *                          RECEBIDA DO CHAMADOR.
      * 19/08/97  CPG   TP1-017  ACRESCENTADA OPERACAO DE AUTENTICACAO
      *                          (E-MAIL + SENHA).
      * 03/12/98  NBG   Y2K-006  REVISAO GERAL; NENHUM CAMPO DE DATA
      *                          NESTA ROTINA, SEM IMPACTO DO ANO 2000.
      * 11/05/99  RGM   TP1-022  ACRESCENTADA OPERACAO DE BUSCA POR ID,
      *                          COM SEARCH ALL (TABELA EM ORDEM DE ID).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS LETRA-VALIDA   IS 'A' THRU 'Z', 'a' THRU 'z'.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-CONTROLE-BUSCA.
           05  WS-ACHOU-SW              PIC X(01) VALUE 'N'.
               88  WS-ACHOU                  VALUE 'S'.
               88  WS-NAO-ACHOU               VALUE 'N'.
           05  WS-PROX-ID                PIC 9(09) COMP VALUE ZERO.

      *    *** AREA DE TRABALHO PARA MONTAR CODIGO+TEXTO DA MENSAGEM
      *    *** ANTES DE DEVOLVER AO CHAMADOR
       01  WS-MSG-PADRAO                 PIC X(64) VALUE SPACES.
       01  WS-MSG-PADRAO-R REDEFINES WS-MSG-PADRAO.
           05  WS-MSG-COD                PIC X(04).
           05  WS-MSG-TXT                PIC X(60).

       LINKAGE SECTION.
       01  LK-AREA-TRABALHO.
           05  LK-OPERACAO               PIC X(01).
               88  LK-OP-CADASTRAR            VALUE '1'.
               88  LK-OP-AUTENTICAR           VALUE '2'.
               88  LK-OP-BUSCAR-ID            VALUE '3'.
           05  LK-USU-ID-ENT             PIC 9(09).
           05  LK-USU-NOME-ENT           PIC X(40).
           05  LK-USU-EMAIL-ENT          PIC X(50).
           05  LK-USU-SENHA-ENT          PIC X(20).
           05  LK-USU-ID-SAI             PIC 9(09).
           05  LK-USU-NOME-SAI           PIC X(40).
           05  LK-USU-EMAIL-SAI          PIC X(50).
           05  LK-ENCONTROU-O            PIC X(01).
               88  LK-ENCONTROU               VALUE 'S'.
               88  LK-NAO-ENCONTROU           VALUE 'N'.
           05  LK-COD-ERRO-O             PIC X(04).
           05  LK-DES-ERRO-O             PIC X(60).
       01  LK-AREA-TRABALHO-FLAT REDEFINES LK-AREA-TRABALHO
                                     PIC X(284).

       01  LK-TAB-USUARIOS.
           05  LK-QTDE-USUARIOS         PIC 9(05) COMP.
           05  LK-USUARIO-OCR
                   OCCURS 1 TO 500 TIMES
                   DEPENDING ON LK-QTDE-USUARIOS
                   ASCENDING KEY IS LK-TAB-USU-ID
                   INDEXED BY LK-IDX-USU.
               10  LK-TAB-USU-ID          PIC 9(09).
               10  LK-TAB-USU-NOME        PIC X(40).
               10  LK-TAB-USU-CREDENCIAIS.
                   15  LK-TAB-USU-EMAIL   PIC X(50).
                   15  LK-TAB-USU-SENHA   PIC X(20).
               10  LK-TAB-USU-CRED-R REDEFINES LK-TAB-USU-CREDENCIAIS
                                          PIC X(70).

       PROCEDURE DIVISION USING LK-AREA-TRABALHO, LK-TAB-USUARIOS.
      *-----------------------------------------------------------------
       0000-CONTROLE.

           MOVE 'N' TO LK-ENCONTROU-O.
           MOVE SPACES TO LK-COD-ERRO-O.
           MOVE SPACES TO LK-DES-ERRO-O.

           EVALUATE TRUE
               WHEN LK-OP-CADASTRAR
                    PERFORM 2100-CADASTRAR-USUARIO
                       THRU 2100-CADASTRAR-USUARIO-FIN
               WHEN LK-OP-AUTENTICAR
                    PERFORM 2200-AUTENTICAR-USUARIO
                       THRU 2200-AUTENTICAR-USUARIO-FIN
               WHEN LK-OP-BUSCAR-ID
                    PERFORM 2300-BUSCAR-USUARIO
                       THRU 2300-BUSCAR-USUARIO-FIN
               WHEN OTHER
                    MOVE 'OP00' TO WS-MSG-COD
                    MOVE 'Operacao de usuario nao reconhecida.'
                                 TO WS-MSG-TXT
                    MOVE WS-MSG-COD TO LK-COD-ERRO-O
                    MOVE WS-MSG-TXT TO LK-DES-ERRO-O
           END-EVALUATE.

           EXIT PROGRAM.

      *-----------------------------------------------------------------
      * U1 - CADASTRO DE USUARIO (REJEITA E-MAIL DUPLICADO)
      *-----------------------------------------------------------------
       2100-CADASTRAR-USUARIO.

           PERFORM 2110-LOCALIZAR-POR-EMAIL
              THRU 2110-LOCALIZAR-POR-EMAIL-FIN.

           IF WS-ACHOU
               MOVE 'U001' TO LK-COD-ERRO-O
               MOVE 'Já existe um usuário cadastrado com esse email.'
                            TO LK-DES-ERRO-O
           ELSE
               ADD 1 TO LK-QTDE-USUARIOS
               MOVE LK-QTDE-USUARIOS       TO WS-PROX-ID
               SET LK-IDX-USU TO LK-QTDE-USUARIOS
               MOVE WS-PROX-ID             TO LK-TAB-USU-ID (LK-IDX-USU)
               MOVE LK-USU-NOME-ENT
                               TO LK-TAB-USU-NOME (LK-IDX-USU)
               MOVE LK-USU-EMAIL-ENT
                               TO LK-TAB-USU-EMAIL (LK-IDX-USU)
               MOVE LK-USU-SENHA-ENT
                               TO LK-TAB-USU-SENHA (LK-IDX-USU)
               MOVE WS-PROX-ID             TO LK-USU-ID-SAI
               MOVE LK-USU-NOME-ENT        TO LK-USU-NOME-SAI
               MOVE LK-USU-EMAIL-ENT       TO LK-USU-EMAIL-SAI
           END-IF.

       2100-CADASTRAR-USUARIO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * U2 - AUTENTICACAO POR E-MAIL/SENHA
      *-----------------------------------------------------------------
       2200-AUTENTICAR-USUARIO.

           PERFORM 2110-LOCALIZAR-POR-EMAIL
              THRU 2110-LOCALIZAR-POR-EMAIL-FIN.

           IF WS-NAO-ACHOU
               MOVE 'U002' TO LK-COD-ERRO-O
               MOVE 'Usuario não encontrado para o email informado.'
                            TO LK-DES-ERRO-O
           ELSE
               IF LK-TAB-USU-SENHA (LK-IDX-USU) NOT = LK-USU-SENHA-ENT
                   MOVE 'U003' TO LK-COD-ERRO-O
                   MOVE 'Senha invalida.' TO LK-DES-ERRO-O
               ELSE
                   MOVE LK-TAB-USU-ID   (LK-IDX-USU) TO LK-USU-ID-SAI
                   MOVE LK-TAB-USU-NOME (LK-IDX-USU) TO LK-USU-NOME-SAI
                   MOVE LK-USU-EMAIL-ENT             TO LK-USU-EMAIL-SAI
               END-IF
           END-IF.

       2200-AUTENTICAR-USUARIO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * L4 - BUSCA DE USUARIO POR ID (TABELA EM ORDEM ASCENDENTE DE ID)
      *-----------------------------------------------------------------
       2300-BUSCAR-USUARIO.<<TAG:TP1-022>>

           SET LK-IDX-USU TO 1.
           SEARCH ALL LK-USUARIO-OCR
               AT END
                   MOVE 'N' TO LK-ENCONTROU-O
                   MOVE 'U004' TO LK-COD-ERRO-O
                   MOVE 'Usuário não encontrado para o Id informado.'
                                TO LK-DES-ERRO-O
               WHEN LK-TAB-USU-ID (LK-IDX-USU) = LK-USU-ID-ENT
                   MOVE 'S' TO LK-ENCONTROU-O
                   MOVE LK-TAB-USU-ID    (LK-IDX-USU) TO LK-USU-ID-SAI
                   MOVE LK-TAB-USU-NOME  (LK-IDX-USU) TO LK-USU-NOME-SAI
                   MOVE LK-TAB-USU-EMAIL (LK-IDX-USU)
                                                   TO LK-USU-EMAIL-SAI
           END-SEARCH.

       2300-BUSCAR-USUARIO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * ROTINA COMUM - LOCALIZA USUARIO PELO E-MAIL (CHAVE UNICA, MAS
      * A TABELA ESTA EM ORDEM DE ID; A BUSCA E SEQUENCIAL)
      *-----------------------------------------------------------------
       2110-LOCALIZAR-POR-EMAIL.

           MOVE 'N' TO WS-ACHOU-SW.
           SET LK-IDX-USU TO 1.

           SEARCH LK-USUARIO-OCR
               AT END
                   CONTINUE
               WHEN LK-TAB-USU-EMAIL (LK-IDX-USU) = LK-USU-EMAIL-ENT
                   MOVE 'S' TO WS-ACHOU-SW
           END-SEARCH.

       2110-LOCALIZAR-POR-EMAIL-FIN.
           EXIT.

       END PROGRAM MAEUSUAR.
