      ******************************************************************
      * LANCTO.CPY
      * LAYOUT DO REGISTRO DE LANCAMENTO (RECEITA/DESPESA) DO SISTEMA
      * DE CONTROLE DE FINANCAS PESSOAIS.  REGISTRO FIXO DE 88
      * POSICOES (87 DE CONTEUDO MAIS 1 POSICAO DE CODIGO DE ACAO).
      * O MESMO LAYOUT SERVE PARA O ARQUIVO DE ENTRADA (ENTRY-TRANS) E
      * PARA O ARQUIVO DE SAIDA (ENTRY-OUT); CADA FD FAZ SEU PROPRIO
      * COPY REPLACING.
      *
      * NOTA TP2-031: O REGISTRO NAO TEM FOLGA PARA O FILLER DE
      * PADRAO DA CASA PORQUE A 88A POSICAO, QUE NA NOTA ORIGINAL DO
      * LEVANTAMENTO SERIA UM FILLER, PASSOU A SER O CODIGO DE ACAO
      * (ENTRY-ACTION) -- SEM ELE O LOTE NAO TERIA COMO DISTINGUIR UM
      * LANCAMENTO NOVO DE UMA ALTERACAO, EXCLUSAO OU TROCA DE STATUS
      * DENTRO DO MESMO ARQUIVO DE TRANSACOES.
      *-----------------------------------------------------------------
      * 19/02/94  RGM   TP2-014  VERSAO INICIAL.
      * 03/08/95  NBG   TP2-031  AJUSTE DO VALOR PARA S9(11)V9(02);
      *                          ACRESCIDO CODIGO DE ACAO NA 88A POS.
      * 22/11/98  CPG   Y2K-002  ANO PASSA A TER 4 POSICOES (9(04)).
      ******************************************************************
       01  WS-LANCTO-REG.
           05  WS-LAN-ID                PIC 9(09).
           05  WS-LAN-USUARIO-ID        PIC 9(09).
           05  WS-LAN-DESCRICAO         PIC X(40).
           05  WS-LAN-MES               PIC 9(02).
           05  WS-LAN-ANO               PIC 9(04).
           05  WS-LAN-VALOR             PIC S9(11)V9(02).
           05  WS-LAN-TIPO              PIC X(01).
               88  WS-LAN-RECEITA            VALUE 'R'.
               88  WS-LAN-DESPESA            VALUE 'D'.
           05  WS-LAN-STATUS            PIC X(01).
               88  WS-LAN-PENDENTE           VALUE 'P'.
               88  WS-LAN-EFETIVADO          VALUE 'E'.
               88  WS-LAN-CANCELADO          VALUE 'C'.
           05  WS-LAN-DATA-REGISTRO     PIC 9(08).
           05  WS-LAN-ACAO              PIC X(01).
               88  WS-LAN-ACAO-INCLUIR       VALUE 'I'.
               88  WS-LAN-ACAO-ALTERAR       VALUE 'A'.
               88  WS-LAN-ACAO-EXCLUIR       VALUE 'E'.
               88  WS-LAN-ACAO-STATUS        VALUE 'T'.
