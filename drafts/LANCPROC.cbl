      ******************************************************************
      * LANCPROC
      * LOTE PRINCIPAL DE PROCESSAMENTO DE LANCAMENTOS (RECEITAS E
      * DESPESAS) DO CONTROLE DE FINANCAS PESSOAIS.  LE O MESTRE DE
      * USUARIOS (USER-MASTER) PARA VALIDAR O USUARIO DE CADA
      * LANCAMENTO, LE O ARQUIVO DE TRANSACOES (ENTRY-TRANS) -- ONDE
      * CADA REGISTRO TRAZ UM CODIGO DE ACAO (INCLUIR/ALTERAR/EXCLUIR/
      * TROCAR STATUS) -- MONTA EM MEMORIA A BASE DE LANCAMENTOS DO
      * PROCESSAMENTO, GRAVA O NOVO ARQUIVO DE LANCAMENTOS (ENTRY-OUT),
      * EMITE O RELATORIO DE REJEICOES (REJECT-REPORT) E O RELATORIO DE
      * SALDOS POR USUARIO COM QUEBRA DE CONTROLE (BALANCE-REPORT).
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. LANCPROC.
       AUTHOR. R G MARTINEZ.
       INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN. 19/02/1994.
       DATE-COMPILED.
       SECURITY. NAO CLASSIFICADO.
      *-----------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *-----------------------------------------------------------------
      * 19/02/94  RGM   TP2-014  VERSAO INICIAL - LOTE DE CONSUMOS DE
      *                          CARTAO (RESUMO POR NUMERO DE CARTAO).
      * 03/08/95  NBG   TP2-031  REESCRITO PARA O CONTROLE DE FINANCAS
      *                          PESSOAIS; TRANSACAO PASSA A SER UM
      *                          LANCAMENTO DE RECEITA OU DESPESA.
      * 14/11/95  RGM   TP2-011  INCLUIDA CHAMADA A CLVALMES PARA
      *                          VALIDACAO DE MES/ANO DO LANCAMENTO.
      * 02/05/96  NBG   TP2-019  AJUSTE NOS LIMITES DE MES (CLVALMES)
      * 19/08/97  CPG   TP2-023  MESTRE DE USUARIOS PASSA A SER CARREGA-
      *                          DO EM TABELA (SEARCH ALL), NAO MAIS UM
      *                          CALL POR LANCAMENTO.
      * 20/06/98  CPG   TP2-029  ACRESCENTADO RELATORIO DE REJEICOES
      *                          SEPARADO DO RELATORIO DE SALDOS.
      * 09/05/98  CPG   TP2-027  SALDO POR USUARIO PASSA A SER UM UNICO
      *                          TOTAL (RECEITA MENOS DESPESA).
      * 22/11/98  CPG   Y2K-002  ANO DO LANCAMENTO PASSA A TER 4 POSI-
      *                          COES; DATA DE REGISTRO (ACCEPT FROM
      *                          DATE) PASSA A SER EXPANDIDA A 4 DIGI-
      *                          TOS DE ANO COM JANELA DE SECULO
      *                          (50-99=19XX, 00-49=20XX).
      * 15/03/99  NBG   Y2K-018  REVISAO GERAL POS-BUGFIX DO ANO 2000.
      * 03/12/98  NBG   Y2K-007  CABECALHO DO RELATORIO DE SALDOS PASSA
      *                          A EXIBIR O ANO COM 4 DIGITOS.
      * 11/05/99  RGM   TP2-034  ACRESCENTADO CODIGO DE ACAO NA TRANS-
      *                          ACAO (INCLUIR/ALTERAR/EXCLUIR/TROCAR
      *                          STATUS), SUBSTITUINDO O ANTIGO LOTE DE
      *                          UMA SO OPERACAO (REGRAS L1-L3 DESTE
      *                          PROGRAMA).
      * 08/07/02  CPG   TP2-041  MENSAGENS DE ERRO PADRONIZADAS COM
      *                          CLVALMES E MAEUSUAR.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON  STATUS IS COB-DEBUG-ON
                  OFF STATUS IS COB-DEBUG-OFF
           CLASS NUMERICO-VALIDO IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USER-MASTER     ASSIGN TO USRMAST
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-USRMAST.

           SELECT ENTRY-TRANS     ASSIGN TO ENTRTRAN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ENTRTRAN.

           SELECT ENTRY-OUT       ASSIGN TO ENTROUT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ENTROUT.

           SELECT REJECT-REPORT   ASSIGN TO REJREPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-REJREPT.

           SELECT BALANCE-REPORT  ASSIGN TO BALREPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-BALREPT.

       DATA DIVISION.
       FILE SECTION.
       FD  USER-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY USUARIO REPLACING ==WS-USUARIO-REG==
                          BY ==WS-ENT-USUARIO==.

       FD  ENTRY-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY LANCTO REPLACING ==WS-LANCTO-REG== BY ==WS-ENT-LANCTO==.

       FD  ENTRY-OUT
           LABEL RECORDS ARE STANDARD.
           COPY LANCTO REPLACING ==WS-LANCTO-REG== BY ==WS-SAI-LANCTO==.

       FD  REJECT-REPORT
           LABEL RECORDS ARE STANDARD.
       01  WS-REC-REJREPT               PIC X(132).

       FD  BALANCE-REPORT
           LABEL RECORDS ARE STANDARD.
       01  WS-REC-BALREPT                PIC X(132).

       WORKING-STORAGE SECTION.
      *    *** INDICADORES DE ESTADO DOS ARQUIVOS
       01  WS-FILE-STATUS-AREA.
           05  FS-USRMAST                PIC X(02).
               88  FS-USRMAST-OK               VALUE '00'.
               88  FS-USRMAST-EOF              VALUE '10'.
           05  FS-ENTRTRAN                PIC X(02).
               88  FS-ENTRTRAN-OK              VALUE '00'.
               88  FS-ENTRTRAN-EOF             VALUE '10'.
           05  FS-ENTROUT                 PIC X(02).
           05  FS-REJREPT                 PIC X(02).
           05  FS-BALREPT                 PIC X(02).

      *    *** CONTADORES E CONTROLES GERAIS (TODOS COMP, POR SEREM
      *    *** USADOS SO EM ARITMETICA DE CONTROLE, NUNCA IMPRESSOS)
       01  WS-CONTADORES.
           05  WS-QTDE-USUARIOS           PIC 9(05) COMP VALUE ZERO.
           05  WS-QTDE-LANCAMENTOS        PIC 9(05) COMP VALUE ZERO.
           05  WS-PROX-LAN-ID             PIC 9(09) COMP VALUE ZERO.

      *    *** DATA DO SISTEMA (SUBSTITUI FUNCTION CURRENT-DATE, NAO
      *    *** PERMITIDA NESTE PARQUE; ACCEPT FROM DATE DEVOLVE AAMMDD)
       01  WS-DATA-SISTEMA-6              PIC 9(06) VALUE ZEROES.
       01  WS-DATA-SISTEMA-6-R REDEFINES WS-DATA-SISTEMA-6.
           05  WS-DS6-AA                  PIC 9(02).
           05  WS-DS6-MM                  PIC 9(02).
           05  WS-DS6-DD                  PIC 9(02).
       01  WS-DATA-SISTEMA-8              PIC 9(08) VALUE ZEROES.
       01  WS-DATA-SISTEMA-8-R REDEFINES WS-DATA-SISTEMA-8.
           05  WS-DS8-SECULO              PIC 9(02).
           05  WS-DS8-AA                  PIC 9(02).
           05  WS-DS8-MM                  PIC 9(02).
           05  WS-DS8-DD                  PIC 9(02).

      *    *** AREAS DE VALIDACAO COMUM DE UM LANCAMENTO (V1-V6)
       01  WS-AREA-VALIDACAO.
           05  WS-VAL-COD-ERRO            PIC X(04).
           05  WS-VAL-DES-ERRO            PIC X(60).

      *    *** AREA PASSADA A CLVALMES
       01  WS-VAL-MES-ANO.
           05  WS-VMA-ENTRADA.
               10  WS-VMA-MES-I           PIC 9(02).
               10  WS-VMA-ANO-I           PIC 9(04).
           05  WS-VMA-SAIDA.
               10  WS-VMA-VALIDACAO-O     PIC X(01).
                   88  WS-VMA-OK               VALUE 'S'.
                   88  WS-VMA-NOTOK            VALUE 'N'.
               10  WS-VMA-COD-ERRO-O      PIC X(04).
               10  WS-VMA-DES-ERRO-O      PIC X(60).
       01  WS-VAL-MES-ANO-FLAT REDEFINES WS-VAL-MES-ANO
                                         PIC X(71).

      *    *** TABELA DE USUARIOS, CARREGADA UMA VEZ DO USER-MASTER
       01  WS-TAB-USUARIOS.
           05  WS-USUARIO-OCR
                   OCCURS 1 TO 500 TIMES
                   DEPENDING ON WS-QTDE-USUARIOS
                   ASCENDING KEY IS WS-TAB-USU-ID
                   INDEXED BY WS-IDX-USU.
               10  WS-TAB-USU-ID          PIC 9(09).
               10  WS-TAB-USU-NOME        PIC X(40).
               10  WS-TAB-USU-EMAIL       PIC X(50).
               10  FILLER                 PIC X(01).

      *    *** BASE DE LANCAMENTOS EM MEMORIA, MONTADA A PARTIR DAS
      *    *** TRANSACOES LIDAS NESTA MESMA EXECUCAO (NAO HA MESTRE DE
      *    *** LANCAMENTOS EM DISCO; A "BASE DE DADOS" CITADA NAS
      *    *** MENSAGENS DE ERRO E ESTA TABELA).  OS IDS SAO ATRIBUIDOS
      *    *** SEQUENCIALMENTE NESTA EXECUCAO, POR ISSO A TABELA FICA
      *    *** NATURALMENTE EM ORDEM ASCENDENTE DE ID.
       01  WS-TAB-LANCAMENTOS.
           05  WS-LANCAMENTO-OCR
                   OCCURS 1 TO 2000 TIMES
                   DEPENDING ON WS-QTDE-LANCAMENTOS
                   ASCENDING KEY IS WS-TAB-LAN-ID
                   INDEXED BY WS-IDX-LAN.
               10  WS-TAB-LAN-ID          PIC 9(09).
               10  WS-TAB-LAN-USUARIO-ID   PIC 9(09).
               10  WS-TAB-LAN-DESCRICAO    PIC X(40).
               10  WS-TAB-LAN-MES          PIC 9(02).
               10  WS-TAB-LAN-ANO          PIC 9(04).
               10  WS-TAB-LAN-VALOR        PIC S9(11)V9(02).
               10  WS-TAB-LAN-TIPO         PIC X(01).
               10  WS-TAB-LAN-STATUS       PIC X(01).
               10  WS-TAB-LAN-DATA-REG     PIC 9(08).
               10  WS-TAB-LAN-REMOVIDO     PIC X(01).
                   88  WS-TAB-LAN-ATIVO         VALUE 'N'.
                   88  WS-TAB-LAN-EXCLUIDO      VALUE 'S'.
               10  FILLER                  PIC X(01).

      *    *** CHAVE DE QUEBRA DE CONTROLE DO RELATORIO DE SALDOS
       01  WS-CHAVE-QUEBRA.
           05  WS-USUARIO-QUEBRA          PIC 9(09) VALUE ZEROES.
           05  WS-PRIMEIRA-QUEBRA-SW      PIC X(01) VALUE 'S'.
               88  WS-E-PRIMEIRA-QUEBRA        VALUE 'S'.
               88  WS-NAO-E-PRIMEIRA-QUEBRA    VALUE 'N'.

      *    *** SWITCH DE ACHOU/NAO-ACHOU USADO PELAS BUSCAS NA TABELA
      *    *** DE LANCAMENTOS (ALTERAR/EXCLUIR/TROCAR STATUS)
       01  WS-ACHOU-LAN-SW                PIC X(01) VALUE 'N'.
           88  WS-ACHOU-LAN                    VALUE 'S'.
           88  WS-NAO-ACHOU-LAN                VALUE 'N'.

           COPY BALANCE.
           COPY REJEITO.

       PROCEDURE DIVISION.
      *-----------------------------------------------------------------
       0000-CONTROLE.

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           PERFORM 2000-PROCESSAR-TRANSACOES
              THRU 2000-PROCESSAR-TRANSACOES-FIN
              UNTIL FS-ENTRTRAN-EOF.

           PERFORM 3000-FINALIZAR-PROGRAMA
              THRU 3000-FINALIZAR-PROGRAMA-FIN.

           STOP RUN.

      *-----------------------------------------------------------------
      * ABERTURA DE ARQUIVOS, CARGA DO MESTRE DE USUARIOS (PASSO 1 DO
      * FLUXO DA UNIDADE 2) E DATA DO SISTEMA
      *-----------------------------------------------------------------
       1000-INICIAR-PROGRAMA.

           OPEN INPUT  USER-MASTER
                INPUT  ENTRY-TRANS
                OUTPUT ENTRY-OUT
                OUTPUT REJECT-REPORT
                OUTPUT BALANCE-REPORT.

           ACCEPT WS-DATA-SISTEMA-6 FROM DATE.
      *    *** JANELA DE SECULO Y2K-002: 50-99 = 19XX, 00-49 = 20XX
           IF WS-DS6-AA > 49
               MOVE 19 TO WS-DS8-SECULO
           ELSE
               MOVE 20 TO WS-DS8-SECULO
           END-IF.
           MOVE WS-DS6-AA TO WS-DS8-AA.
           MOVE WS-DS6-MM TO WS-DS8-MM.
           MOVE WS-DS6-DD TO WS-DS8-DD.

           MOVE WS-DS8-DD     TO WS-BAL-CAB-DIA.
           MOVE WS-DS8-MM     TO WS-BAL-CAB-MES.
           COMPUTE WS-BAL-CAB-ANO = WS-DS8-SECULO * 100 + WS-DS8-AA.

           PERFORM 1100-CARREGAR-TAB-USUARIOS
              THRU 1100-CARREGAR-TAB-USUARIOS-FIN.

           MOVE WS-BAL-CABECALHO-1 TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.
           MOVE WS-BAL-CABECALHO-2 TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.
           MOVE WS-BAL-SEPARADOR   TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.

           MOVE WS-REJ-CABECALHO   TO WS-REC-REJREPT.
           WRITE WS-REC-REJREPT.

           PERFORM 2200-LER-LANCAMENTO
              THRU 2200-LER-LANCAMENTO-FIN.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.

      *-----------------------------------------------------------------
       1100-CARREGAR-TAB-USUARIOS.

           MOVE ZERO TO WS-QTDE-USUARIOS.

           READ USER-MASTER
               AT END
                   SET FS-USRMAST-EOF TO TRUE
           END-READ.

           PERFORM 1110-INCLUIR-USUARIO-NA-TAB
              THRU 1110-INCLUIR-USUARIO-NA-TAB-FIN
              UNTIL FS-USRMAST-EOF.

           CLOSE USER-MASTER.

       1100-CARREGAR-TAB-USUARIOS-FIN.
           EXIT.

      *-----------------------------------------------------------------
       1110-INCLUIR-USUARIO-NA-TAB.

           ADD 1 TO WS-QTDE-USUARIOS.
           SET WS-IDX-USU TO WS-QTDE-USUARIOS.
           MOVE WS-USU-ID OF WS-ENT-USUARIO
                               TO WS-TAB-USU-ID (WS-IDX-USU).
           MOVE WS-USU-NOME OF WS-ENT-USUARIO
                               TO WS-TAB-USU-NOME (WS-IDX-USU).
           MOVE WS-USU-EMAIL OF WS-ENT-USUARIO
                               TO WS-TAB-USU-EMAIL (WS-IDX-USU).

           READ USER-MASTER
               AT END
                   SET FS-USRMAST-EOF TO TRUE
           END-READ.

       1110-INCLUIR-USUARIO-NA-TAB-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * LACO PRINCIPAL - UMA TRANSACAO POR VOLTA (PASSOS 2-8 DO FLUXO
      * DA UNIDADE 2)
      *-----------------------------------------------------------------
       2000-PROCESSAR-TRANSACOES.

           MOVE SPACES TO WS-VAL-COD-ERRO.
           MOVE SPACES TO WS-VAL-DES-ERRO.

           EVALUATE TRUE<<TAG:TP2-034>>
               WHEN WS-LAN-ACAO-INCLUIR OF WS-ENT-LANCTO
                   PERFORM 2300-VALIDAR-LANCAMENTO
                      THRU 2300-VALIDAR-LANCAMENTO-FIN
                   IF WS-VAL-COD-ERRO = SPACES
                       PERFORM 2410-INCLUIR-LANCAMENTO
                          THRU 2410-INCLUIR-LANCAMENTO-FIN
                   END-IF
               WHEN WS-LAN-ACAO-ALTERAR OF WS-ENT-LANCTO
                   PERFORM 2300-VALIDAR-LANCAMENTO
                      THRU 2300-VALIDAR-LANCAMENTO-FIN
                   IF WS-VAL-COD-ERRO = SPACES
                       PERFORM 2420-ALTERAR-LANCAMENTO
                          THRU 2420-ALTERAR-LANCAMENTO-FIN
                   END-IF
               WHEN WS-LAN-ACAO-EXCLUIR OF WS-ENT-LANCTO
                   PERFORM 2430-EXCLUIR-LANCAMENTO
                      THRU 2430-EXCLUIR-LANCAMENTO-FIN
               WHEN WS-LAN-ACAO-STATUS OF WS-ENT-LANCTO
                   PERFORM 2440-TROCAR-STATUS
                      THRU 2440-TROCAR-STATUS-FIN
               WHEN OTHER
                   MOVE 'L099' TO WS-VAL-COD-ERRO
                   MOVE 'Código de ação de lançamento desconhecido.'
                                TO WS-VAL-DES-ERRO
           END-EVALUATE.

           IF WS-VAL-COD-ERRO NOT = SPACES
               PERFORM 2500-GRAVAR-REJEICAO
                  THRU 2500-GRAVAR-REJEICAO-FIN
           END-IF.

           PERFORM 2200-LER-LANCAMENTO
              THRU 2200-LER-LANCAMENTO-FIN.

       2000-PROCESSAR-TRANSACOES-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 2 - LEITURA DE UM REGISTRO DE TRANSACAO
      *-----------------------------------------------------------------
       2200-LER-LANCAMENTO.

           READ ENTRY-TRANS
               AT END
                   SET FS-ENTRTRAN-EOF TO TRUE
           END-READ.

       2200-LER-LANCAMENTO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 3 - VALIDACAO DO LANCAMENTO, REGRAS V1 A V6, NA ORDEM DO
      * MANUAL DE ANALISE; A PRIMEIRA REGRA QUE FALHAR E A QUE VALE
      *-----------------------------------------------------------------
       2300-VALIDAR-LANCAMENTO.

           MOVE SPACES TO WS-VAL-COD-ERRO.
           MOVE SPACES TO WS-VAL-DES-ERRO.

           PERFORM 2310-VALIDAR-DESCRICAO
              THRU 2310-VALIDAR-DESCRICAO-FIN.

           IF WS-VAL-COD-ERRO = SPACES
               PERFORM 2320-VALIDAR-MES-ANO
                  THRU 2320-VALIDAR-MES-ANO-FIN
           END-IF.

           IF WS-VAL-COD-ERRO = SPACES
               PERFORM 2330-VALIDAR-USUARIO
                  THRU 2330-VALIDAR-USUARIO-FIN
           END-IF.

           IF WS-VAL-COD-ERRO = SPACES
               PERFORM 2340-VALIDAR-VALOR
                  THRU 2340-VALIDAR-VALOR-FIN
           END-IF.

           IF WS-VAL-COD-ERRO = SPACES
               PERFORM 2350-VALIDAR-TIPO
                  THRU 2350-VALIDAR-TIPO-FIN
           END-IF.

       2300-VALIDAR-LANCAMENTO-FIN.
           EXIT.

      *    *** V1 - DESCRICAO OBRIGATORIA
       2310-VALIDAR-DESCRICAO.

           IF WS-LAN-DESCRICAO OF WS-ENT-LANCTO = SPACES
               MOVE 'V001' TO WS-VAL-COD-ERRO
               MOVE 'Informe uma Descrição válida.' TO WS-VAL-DES-ERRO
           END-IF.

       2310-VALIDAR-DESCRICAO-FIN.
           EXIT.

      *    *** V2/V3 - MES E ANO DE COMPETENCIA, VIA CLVALMES
       2320-VALIDAR-MES-ANO.

           MOVE WS-LAN-MES OF WS-ENT-LANCTO TO WS-VMA-MES-I.
           MOVE WS-LAN-ANO OF WS-ENT-LANCTO TO WS-VMA-ANO-I.

           CALL 'CLVALMES' USING WS-VAL-MES-ANO.<<TAG:TP2-011>>

           IF COB-DEBUG-ON
               DISPLAY 'LANCPROC - RETORNO CLVALMES: '
                       WS-VAL-MES-ANO-FLAT
           END-IF.

           IF WS-VMA-NOTOK
               MOVE WS-VMA-COD-ERRO-O TO WS-VAL-COD-ERRO
               MOVE WS-VMA-DES-ERRO-O TO WS-VAL-DES-ERRO
           END-IF.

       2320-VALIDAR-MES-ANO-FIN.
           EXIT.

      *    *** V4 - USUARIO INFORMADO E EXISTENTE NO MESTRE
       2330-VALIDAR-USUARIO.

           IF WS-LAN-USUARIO-ID OF WS-ENT-LANCTO = ZERO
               MOVE 'V004' TO WS-VAL-COD-ERRO
               MOVE 'Informe um Usuário.' TO WS-VAL-DES-ERRO
           ELSE
               SET WS-IDX-USU TO 1
               SEARCH ALL WS-USUARIO-OCR
                   AT END
                       MOVE 'V004' TO WS-VAL-COD-ERRO
                       MOVE 'Informe um Usuário.' TO WS-VAL-DES-ERRO
                   WHEN WS-TAB-USU-ID (WS-IDX-USU)
                             = WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
                       CONTINUE
               END-SEARCH
           END-IF.

       2330-VALIDAR-USUARIO-FIN.
           EXIT.

      *    *** V5 - VALOR MAIOR QUE ZERO (MINIMO DE UM CENTAVO)
       2340-VALIDAR-VALOR.

           IF WS-LAN-VALOR OF WS-ENT-LANCTO < 0.01
               MOVE 'V005' TO WS-VAL-COD-ERRO
               MOVE 'Informe um Valor Válido.' TO WS-VAL-DES-ERRO
           END-IF.

       2340-VALIDAR-VALOR-FIN.
           EXIT.

      *    *** V6 - TIPO DE LANCAMENTO (RECEITA OU DESPESA)
       2350-VALIDAR-TIPO.

           IF WS-LAN-TIPO OF WS-ENT-LANCTO NOT = 'R'
              AND WS-LAN-TIPO OF WS-ENT-LANCTO NOT = 'D'
               MOVE 'V006' TO WS-VAL-COD-ERRO
               MOVE 'Informe um Tipo de Lançamento.' TO WS-VAL-DES-ERRO
           END-IF.

       2350-VALIDAR-TIPO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 4 / REGRA L1 - INCLUSAO DE LANCAMENTO NOVO; O ID E
      * ATRIBUIDO NESTA EXECUCAO E O STATUS E SEMPRE FORCADO PARA
      * PENDENTE, INDEPENDENTE DO QUE VEIO NA TRANSACAO
      *-----------------------------------------------------------------
       2410-INCLUIR-LANCAMENTO.

           IF WS-LAN-ID OF WS-ENT-LANCTO NOT = ZERO
               MOVE 'L001' TO WS-VAL-COD-ERRO
               MOVE 'Não é possível incluir um lançamento já existente.'
                            TO WS-VAL-DES-ERRO
               PERFORM 2500-GRAVAR-REJEICAO
                  THRU 2500-GRAVAR-REJEICAO-FIN
           ELSE
               ADD 1 TO WS-QTDE-LANCAMENTOS
               ADD 1 TO WS-PROX-LAN-ID
               SET WS-IDX-LAN TO WS-QTDE-LANCAMENTOS
               MOVE WS-PROX-LAN-ID TO WS-TAB-LAN-ID (WS-IDX-LAN)
               MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
                                  TO WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
               MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
               MOVE WS-LAN-MES        OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-MES (WS-IDX-LAN)
               MOVE WS-LAN-ANO        OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-ANO (WS-IDX-LAN)
               MOVE WS-LAN-VALOR      OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-VALOR (WS-IDX-LAN)
               MOVE WS-LAN-TIPO       OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-TIPO (WS-IDX-LAN)
               MOVE 'P'             TO WS-TAB-LAN-STATUS (WS-IDX-LAN)
               MOVE WS-DATA-SISTEMA-8
                                    TO WS-TAB-LAN-DATA-REG (WS-IDX-LAN)
               SET WS-TAB-LAN-ATIVO (WS-IDX-LAN) TO TRUE
           END-IF.

       2410-INCLUIR-LANCAMENTO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 5 / REGRA L2 - ALTERACAO DE LANCAMENTO JA SALVO NESTA
      * EXECUCAO (ID INFORMADO E DIFERENTE DE ZERO)
      *-----------------------------------------------------------------
       2420-ALTERAR-LANCAMENTO.

           IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
               MOVE 'L002' TO WS-VAL-COD-ERRO
               MOVE 'Lançamento não encontrado na Base de Dados.'
                            TO WS-VAL-DES-ERRO
               PERFORM 2500-GRAVAR-REJEICAO
                  THRU 2500-GRAVAR-REJEICAO-FIN
           ELSE
               PERFORM 2460-LOCALIZAR-LANCAMENTO
                  THRU 2460-LOCALIZAR-LANCAMENTO-FIN
               IF WS-NAO-ACHOU-LAN
                   MOVE 'L002' TO WS-VAL-COD-ERRO
                   MOVE 'Lançamento não encontrado na Base de Dados.'
                                TO WS-VAL-DES-ERRO
                   PERFORM 2500-GRAVAR-REJEICAO
                      THRU 2500-GRAVAR-REJEICAO-FIN
               ELSE
                   MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
                                  TO WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
                   MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
                   MOVE WS-LAN-MES        OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-MES (WS-IDX-LAN)
                   MOVE WS-LAN-ANO        OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-ANO (WS-IDX-LAN)
                   MOVE WS-LAN-VALOR      OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-VALOR (WS-IDX-LAN)
                   MOVE WS-LAN-TIPO       OF WS-ENT-LANCTO
                                    TO WS-TAB-LAN-TIPO (WS-IDX-LAN)
               END-IF
           END-IF.

       2420-ALTERAR-LANCAMENTO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 7 / REGRA L2 - EXCLUSAO DE LANCAMENTO JA SALVO (MARCA
      * COMO REMOVIDO; NAO SAI NO ENTRY-OUT NEM NO SALDO)
      *-----------------------------------------------------------------
       2430-EXCLUIR-LANCAMENTO.

           IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
               MOVE 'L002' TO WS-VAL-COD-ERRO
               MOVE 'Lançamento não encontrado na Base de Dados.'
                            TO WS-VAL-DES-ERRO
           ELSE
               PERFORM 2460-LOCALIZAR-LANCAMENTO
                  THRU 2460-LOCALIZAR-LANCAMENTO-FIN
               IF WS-NAO-ACHOU-LAN
                   MOVE 'L002' TO WS-VAL-COD-ERRO
                   MOVE 'Lançamento não encontrado na Base de Dados.'
                                TO WS-VAL-DES-ERRO
               ELSE
                   SET WS-TAB-LAN-EXCLUIDO (WS-IDX-LAN) TO TRUE
               END-IF
           END-IF.

       2430-EXCLUIR-LANCAMENTO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 6 / REGRA L3 - TROCA DE STATUS DE UM LANCAMENTO JA SALVO;
      * O UNICO CAMPO ACEITO NA TRANSACAO E O NOVO STATUS (P/E/C)
      *-----------------------------------------------------------------
       2440-TROCAR-STATUS.

           IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
               MOVE 'L002' TO WS-VAL-COD-ERRO
               MOVE 'Lançamento não encontrado na Base de Dados.'
                            TO WS-VAL-DES-ERRO
           ELSE
               PERFORM 2460-LOCALIZAR-LANCAMENTO
                  THRU 2460-LOCALIZAR-LANCAMENTO-FIN
               IF WS-NAO-ACHOU-LAN
                   MOVE 'L002' TO WS-VAL-COD-ERRO
                   MOVE 'Lançamento não encontrado na Base de Dados.'
                                TO WS-VAL-DES-ERRO
               ELSE
                   IF WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'P'
                      AND WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'E'
                      AND WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'C'
                       MOVE 'L003' TO WS-VAL-COD-ERRO
                       MOVE 'Para atualizar, envie um status válido.'
                                    TO WS-VAL-DES-ERRO
                   ELSE
                       MOVE WS-LAN-STATUS OF WS-ENT-LANCTO
                                      TO WS-TAB-LAN-STATUS (WS-IDX-LAN)
                   END-IF
               END-IF
           END-IF.

       2440-TROCAR-STATUS-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * ROTINA COMUM - LOCALIZA NA BASE DE LANCAMENTOS PELO ID (TABELA
      * EM ORDEM ASCENDENTE DE ID PORQUE OS IDS SAO ATRIBUIDOS NA
      * ORDEM DE INCLUSAO NESTA MESMA EXECUCAO)
      *-----------------------------------------------------------------
       2460-LOCALIZAR-LANCAMENTO.

           SET WS-NAO-ACHOU-LAN TO TRUE.

           IF WS-QTDE-LANCAMENTOS > ZERO
               SET WS-IDX-LAN TO 1
               SEARCH ALL WS-LANCAMENTO-OCR
                   AT END
                       SET WS-NAO-ACHOU-LAN TO TRUE
                   WHEN WS-TAB-LAN-ID (WS-IDX-LAN)
                                      = WS-LAN-ID OF WS-ENT-LANCTO
                       IF WS-TAB-LAN-EXCLUIDO (WS-IDX-LAN)
                           SET WS-NAO-ACHOU-LAN TO TRUE
                       ELSE
                           SET WS-ACHOU-LAN TO TRUE
                       END-IF
               END-SEARCH
           END-IF.

       2460-LOCALIZAR-LANCAMENTO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * GRAVACAO DE UMA LINHA NO RELATORIO DE REJEICOES
      *-----------------------------------------------------------------
       2500-GRAVAR-REJEICAO.

           ADD 1 TO WS-REJ-QTDE-REJEITADOS.
           MOVE WS-LAN-ID         OF WS-ENT-LANCTO TO WS-REJ-LAN-ID.
           MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO TO WS-REJ-USU-ID.
           MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO TO WS-REJ-DESCRICAO.
           MOVE WS-VAL-DES-ERRO                    TO WS-REJ-MENSAGEM.

           MOVE WS-REJ-DETALHE TO WS-REC-REJREPT.
           WRITE WS-REC-REJREPT.

       2500-GRAVAR-REJEICAO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * FINALIZACAO - GRAVA O NOVO ENTRY-OUT E O RELATORIO DE SALDOS
      * (PASSOS 9 E 10 DO FLUXO DA UNIDADE 2), FECHA OS ARQUIVOS
      *-----------------------------------------------------------------
       3000-FINALIZAR-PROGRAMA.

           CLOSE ENTRY-TRANS.

           IF WS-QTDE-LANCAMENTOS > ZERO
               PERFORM 3100-GERAR-SAIDA-E-SALDOS
                  THRU 3100-GERAR-SAIDA-E-SALDOS-FIN
                  VARYING WS-IDX-LAN FROM 1 BY 1
                  UNTIL WS-IDX-LAN > WS-QTDE-LANCAMENTOS
           END-IF.

           IF WS-NAO-E-PRIMEIRA-QUEBRA
               PERFORM 3300-IMPRIMIR-SALDO-USUARIO
                  THRU 3300-IMPRIMIR-SALDO-USUARIO-FIN
           END-IF.

           PERFORM 3900-IMPRIMIR-TOTAIS-GERAIS
              THRU 3900-IMPRIMIR-TOTAIS-GERAIS-FIN.

           MOVE WS-REJ-QTDE-REJEITADOS TO WS-REJ-ROD-QTDE.
           MOVE WS-REJ-RODAPE TO WS-REC-REJREPT.
           WRITE WS-REC-REJREPT.

           CLOSE ENTRY-OUT, REJECT-REPORT, BALANCE-REPORT.

       3000-FINALIZAR-PROGRAMA-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 9 - PARA CADA LANCAMENTO ATIVO NA BASE: GRAVA O ENTRY-OUT
      * E, SE EFETIVADO, ACUMULA NO SALDO DO USUARIO (REGRA B1), COM
      * QUEBRA DE CONTROLE POR USUARIO (ENTRY-TRANS CHEGA AGRUPADO POR
      * ENTRY-USER-ID, E OS IDS NOVOS SAO GRAVADOS NA ORDEM DE CHEGADA,
      * ENTAO A TABELA PERMANECE AGRUPADA POR USUARIO)
      *-----------------------------------------------------------------
       3100-GERAR-SAIDA-E-SALDOS.

           IF WS-TAB-LAN-ATIVO (WS-IDX-LAN)
               PERFORM 3110-ESCREVER-ENTRY-OUT
                  THRU 3110-ESCREVER-ENTRY-OUT-FIN

               IF WS-E-PRIMEIRA-QUEBRA
                   MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
                                          TO WS-USUARIO-QUEBRA
                   SET WS-NAO-E-PRIMEIRA-QUEBRA TO TRUE
               END-IF

               IF WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
                                          NOT = WS-USUARIO-QUEBRA
                   PERFORM 3300-IMPRIMIR-SALDO-USUARIO
                      THRU 3300-IMPRIMIR-SALDO-USUARIO-FIN
                   MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
                                          TO WS-USUARIO-QUEBRA
               END-IF

               IF WS-TAB-LAN-STATUS (WS-IDX-LAN) = 'E'
                   PERFORM 3200-ACUMULAR-SALDO
                      THRU 3200-ACUMULAR-SALDO-FIN
               END-IF
           END-IF.

       3100-GERAR-SAIDA-E-SALDOS-FIN.
           EXIT.

      *-----------------------------------------------------------------
       3110-ESCREVER-ENTRY-OUT.

           MOVE WS-TAB-LAN-ID (WS-IDX-LAN)
                                       TO WS-LAN-ID OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
                                 TO WS-LAN-USUARIO-ID OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
                                  TO WS-LAN-DESCRICAO OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-MES (WS-IDX-LAN)
                                       TO WS-LAN-MES OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-ANO (WS-IDX-LAN)
                                       TO WS-LAN-ANO OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-VALOR (WS-IDX-LAN)
                                       TO WS-LAN-VALOR OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-TIPO (WS-IDX-LAN)
                                       TO WS-LAN-TIPO OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-STATUS (WS-IDX-LAN)
                                    TO WS-LAN-STATUS OF WS-SAI-LANCTO.
           MOVE WS-TAB-LAN-DATA-REG (WS-IDX-LAN)
                             TO WS-LAN-DATA-REGISTRO OF WS-SAI-LANCTO.
           MOVE 'I'                   TO WS-LAN-ACAO OF WS-SAI-LANCTO.

           WRITE WS-SAI-LANCTO.
           ADD 1 TO WS-BAL-QTDE-LANC-PROC.

       3110-ESCREVER-ENTRY-OUT-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * REGRA B1 - SOMA DE RECEITAS E DESPESAS (SO LANCAMENTOS COM
      * STATUS EFETIVADO ENTRAM NO SALDO)
      *-----------------------------------------------------------------
       3200-ACUMULAR-SALDO.

           EVALUATE WS-TAB-LAN-TIPO (WS-IDX-LAN)
               WHEN 'R'
                   ADD WS-TAB-LAN-VALOR (WS-IDX-LAN)
                                             TO WS-BAL-SOMA-RECEITA
               WHEN 'D'
                   ADD WS-TAB-LAN-VALOR (WS-IDX-LAN)
                                             TO WS-BAL-SOMA-DESPESA
           END-EVALUATE.

       3200-ACUMULAR-SALDO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * IMPRIME A LINHA DE SALDO DO USUARIO QUE ACABOU DE SER FECHADO
      * PELA QUEBRA DE CONTROLE (REGRA B2 - SALDO = RECEITA - DESPESA)
      * E ACUMULA NOS TOTAIS GERAIS (PASSO 10)
      *-----------------------------------------------------------------
       3300-IMPRIMIR-SALDO-USUARIO.

           COMPUTE WS-BAL-SALDO-USUARIO =
                   WS-BAL-SOMA-RECEITA - WS-BAL-SOMA-DESPESA.

           ADD 1                 TO WS-BAL-QTDE-USUARIOS.
           ADD WS-BAL-SOMA-RECEITA  TO WS-BAL-TOT-RECEITA.
           ADD WS-BAL-SOMA-DESPESA  TO WS-BAL-TOT-DESPESA.
           ADD WS-BAL-SALDO-USUARIO TO WS-BAL-TOT-SALDO.

           MOVE WS-USUARIO-QUEBRA      TO WS-BAL-DET-USUARIO.
           MOVE WS-BAL-SOMA-RECEITA    TO WS-BAL-DET-RECEITA.
           MOVE WS-BAL-SOMA-DESPESA    TO WS-BAL-DET-DESPESA.
           MOVE WS-BAL-SALDO-USUARIO   TO WS-BAL-DET-SALDO.

           MOVE WS-BAL-DETALHE TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.

           MOVE ZEROES TO WS-BAL-SOMA-RECEITA, WS-BAL-SOMA-DESPESA,
                           WS-BAL-SALDO-USUARIO.

       3300-IMPRIMIR-SALDO-USUARIO-FIN.
           EXIT.

      *-----------------------------------------------------------------
      * PASSO 10 - TOTAIS GERAIS DO LOTE
      *-----------------------------------------------------------------
       3900-IMPRIMIR-TOTAIS-GERAIS.

           MOVE WS-BAL-SEPARADOR         TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.

           MOVE WS-BAL-QTDE-USUARIOS     TO WS-BAL-TOT-QTDE-USU.
           MOVE WS-BAL-TOT-RECEITA       TO WS-BAL-TOT-EDT-RECEITA.
           MOVE WS-BAL-TOT-DESPESA       TO WS-BAL-TOT-EDT-DESPESA.
           MOVE WS-BAL-TOT-SALDO         TO WS-BAL-TOT-EDT-SALDO.

           MOVE WS-BAL-TOTAIS            TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.

           MOVE WS-QTDE-LANCAMENTOS      TO WS-BAL-ROD-QTDE-LANC.
           MOVE WS-BAL-RODAPE            TO WS-REC-BALREPT.
           WRITE WS-REC-BALREPT.

       3900-IMPRIMIR-TOTAIS-GERAIS-FIN.
           EXIT.

       END PROGRAM LANCPROC.
