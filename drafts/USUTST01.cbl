      ******************************************************************
      * USUTST01
      * PROGRAMA DE VERIFICACAO DA ROTINA MAEUSUAR (CADASTRO,
      * AUTENTICACAO E BUSCA POR ID DE USUARIOS).  CARREGA O MESTRE DE
      * USUARIOS EM MEMORIA, EXECUTA UM ROTEIRO FIXO DE CASOS E
      * REGRAVA O MESTRE COM OS USUARIOS CADASTRADOS NO ROTEIRO.  NAO
      * FAZ PARTE DO LOTE NOTURNO; E RODADO A MAO PELO ANALISTA PARA
      * CONFERIR A ROTINA APOS QUALQUER ALTERACAO (VER TP1-014).
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. USUTST01.
       AUTHOR. C PEREZ GIMENEZ.
       INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN. 22/01/1997.
       DATE-COMPILED.
       SECURITY. NAO CLASSIFICADO.
      *-----------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *-----------------------------------------------------------------
      * 22/01/97  RGM   TP1-014  VERSAO INICIAL (ORIGEM: PRUEBA, TESTE
      *                          MANUAL AD-HOC DA EQUIPE).
      * 19/08/97  CPG   TP1-017  ACRESCENTADOS CASOS DE AUTENTICACAO.
      * 11/05/99  RGM   TP1-022  ACRESCENTADOS CASOS DE BUSCA POR ID.
      * 14/02/00  NBG   Y2K-014  CONFIRMADO QUE A ROTINA NAO DEPENDE DE
      *                          DATA; NENHUM AJUSTE NECESSARIO.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USER-MASTER
               ASSIGN TO USRMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-USUARIOS.

       DATA DIVISION.
       FILE SECTION.
       FD  USER-MASTER.
           COPY USUARIO REPLACING ==WS-USUARIO-REG==
                          BY ==WS-ENT-USUARIO==.
       01  WS-ENT-USUARIO-FLAT REDEFINES WS-ENT-USUARIO
                                     PIC X(120).

       WORKING-STORAGE SECTION.
       01  FS-STATUS.
           05  FS-USUARIOS              PIC X(02).
               88  FS-USUARIOS-OK            VALUE '00'.
               88  FS-USUARIOS-EOF           VALUE '10'.

       01  WS-TAB-USUARIOS.
           05  WS-QTDE-USUARIOS         PIC 9(05) COMP VALUE ZERO.
           05  WS-USUARIO-OCR
                   OCCURS 1 TO 500 TIMES
                   DEPENDING ON WS-QTDE-USUARIOS
                   ASCENDING KEY IS WS-TAB-USU-ID
                   INDEXED BY WS-IDX-USU.
               10  WS-TAB-USU-ID          PIC 9(09).
               10  WS-TAB-USU-NOME        PIC X(40).
               10  WS-TAB-USU-CREDENCIAIS.
                   15  WS-TAB-USU-EMAIL   PIC X(50).
                   15  WS-TAB-USU-SENHA   PIC X(20).
               10  WS-TAB-USU-CRED-R REDEFINES WS-TAB-USU-CREDENCIAIS
                                          PIC X(70).

       01  WS-AREA-TRABALHO.
           05  WS-OPERACAO               PIC X(01).
           05  WS-USU-ID-ENT             PIC 9(09).
           05  WS-USU-NOME-ENT           PIC X(40).
           05  WS-USU-EMAIL-ENT          PIC X(50).
           05  WS-USU-SENHA-ENT          PIC X(20).
           05  WS-USU-ID-SAI             PIC 9(09).
           05  WS-USU-NOME-SAI           PIC X(40).
           05  WS-USU-EMAIL-SAI          PIC X(50).
           05  WS-ENCONTROU-O            PIC X(01).
           05  WS-COD-ERRO-O             PIC X(04).
           05  WS-DES-ERRO-O             PIC X(60).
       01  WS-AREA-TRABALHO-FLAT REDEFINES WS-AREA-TRABALHO
                                     PIC X(284).

       01  WS-CASO-TESTE                 PIC X(40) VALUE SPACES.

       PROCEDURE DIVISION.
      *-----------------------------------------------------------------
       0000-CONTROLE.

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           PERFORM 2000-EXECUTAR-ROTEIRO
              THRU 2000-EXECUTAR-ROTEIRO-FIN.

           PERFORM 3000-FINALIZAR-PROGRAMA
              THRU 3000-FINALIZAR-PROGRAMA-FIN.

           STOP RUN.

      *-----------------------------------------------------------------
       1000-INICIAR-PROGRAMA.

           MOVE ZERO TO WS-QTDE-USUARIOS.

           OPEN INPUT USER-MASTER.
           EVALUATE TRUE
               WHEN FS-USUARIOS-OK
                   PERFORM 1100-CARREGAR-TABELA
                      THRU 1100-CARREGAR-TABELA-FIN
                      UNTIL FS-USUARIOS-EOF
               WHEN OTHER
                   DISPLAY 'USUTST01 - MESTRE DE USUARIOS VAZIO OU '
                           'INEXISTENTE; INICIANDO COM TABELA VAZIA'
           END-EVALUATE.
           CLOSE USER-MASTER.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.

      *-----------------------------------------------------------------
       1100-CARREGAR-TABELA.

           READ USER-MASTER.
           IF NOT FS-USUARIOS-EOF
               ADD 1 TO WS-QTDE-USUARIOS
               SET WS-IDX-USU TO WS-QTDE-USUARIOS
               MOVE WS-ENT-USUARIO TO WS-USUARIO-OCR (WS-IDX-USU)
           END-IF.

       1100-CARREGAR-TABELA-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2000-EXECUTAR-ROTEIRO.

           PERFORM 2100-TESTE-CADASTRO-OK
              THRU 2100-TESTE-CADASTRO-OK-FIN.

           PERFORM 2200-TESTE-CADASTRO-DUPLICADO
              THRU 2200-TESTE-CADASTRO-DUPLICADO-FIN.

           PERFORM 2300-TESTE-AUTENTICACAO-OK
              THRU 2300-TESTE-AUTENTICACAO-OK-FIN.

           PERFORM 2400-TESTE-SENHA-INVALIDA
              THRU 2400-TESTE-SENHA-INVALIDA-FIN.

           PERFORM 2500-TESTE-EMAIL-DESCONHECIDO
              THRU 2500-TESTE-EMAIL-DESCONHECIDO-FIN.

           PERFORM 2600-TESTE-BUSCA-ID-OK
              THRU 2600-TESTE-BUSCA-ID-OK-FIN.

           PERFORM 2700-TESTE-BUSCA-ID-INEXISTENTE
              THRU 2700-TESTE-BUSCA-ID-INEXISTENTE-FIN.

       2000-EXECUTAR-ROTEIRO-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2100-TESTE-CADASTRO-OK.

           MOVE 'CADASTRO - USUARIO NOVO' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '1'                     TO WS-OPERACAO.
           MOVE 'MARIA DA SILVA SANTOS' TO WS-USU-NOME-ENT.
           MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
           MOVE 'senha-2024'            TO WS-USU-SENHA-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2100-TESTE-CADASTRO-OK-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2200-TESTE-CADASTRO-DUPLICADO.

           MOVE 'CADASTRO - EMAIL DUPLICADO' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '1'                     TO WS-OPERACAO.
           MOVE 'MARIA SANTOS (2A VIA)' TO WS-USU-NOME-ENT.
           MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
           MOVE 'outra-senha'           TO WS-USU-SENHA-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2200-TESTE-CADASTRO-DUPLICADO-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2300-TESTE-AUTENTICACAO-OK.

           MOVE 'AUTENTICACAO - OK' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '2'                     TO WS-OPERACAO.
           MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
           MOVE 'senha-2024'            TO WS-USU-SENHA-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2300-TESTE-AUTENTICACAO-OK-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2400-TESTE-SENHA-INVALIDA.

           MOVE 'AUTENTICACAO - SENHA INVALIDA' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '2'                     TO WS-OPERACAO.
           MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
           MOVE 'senha-errada'          TO WS-USU-SENHA-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2400-TESTE-SENHA-INVALIDA-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2500-TESTE-EMAIL-DESCONHECIDO.

           MOVE 'AUTENTICACAO - EMAIL DESCONHECIDO' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '2'                     TO WS-OPERACAO.
           MOVE 'ninguem@example.com'   TO WS-USU-EMAIL-ENT.
           MOVE 'qualquer'              TO WS-USU-SENHA-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2500-TESTE-EMAIL-DESCONHECIDO-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2600-TESTE-BUSCA-ID-OK.

           MOVE 'BUSCA POR ID - OK' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '3'                     TO WS-OPERACAO.
           MOVE WS-TAB-USU-ID (1)       TO WS-USU-ID-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2600-TESTE-BUSCA-ID-OK-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2700-TESTE-BUSCA-ID-INEXISTENTE.

           MOVE 'BUSCA POR ID - INEXISTENTE' TO WS-CASO-TESTE.
           INITIALIZE WS-AREA-TRABALHO.
           MOVE '3'                     TO WS-OPERACAO.
           MOVE 999999999                TO WS-USU-ID-ENT.

           CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.

           PERFORM 2900-MOSTRAR-RESULTADO
              THRU 2900-MOSTRAR-RESULTADO-FIN.

       2700-TESTE-BUSCA-ID-INEXISTENTE-FIN.
           EXIT.

      *-----------------------------------------------------------------
       2900-MOSTRAR-RESULTADO.

           DISPLAY '----- ' WS-CASO-TESTE.
           IF WS-COD-ERRO-O = SPACES
               DISPLAY '  OK   ID=' WS-USU-ID-SAI
                       ' NOME=' WS-USU-NOME-SAI
           ELSE
               DISPLAY '  ERRO ' WS-COD-ERRO-O ' - ' WS-DES-ERRO-O
           END-IF.

       2900-MOSTRAR-RESULTADO-FIN.
           EXIT.

      *-----------------------------------------------------------------
       3000-FINALIZAR-PROGRAMA.

           OPEN OUTPUT USER-MASTER.
           PERFORM 3100-REGRAVAR-TABELA
              THRU 3100-REGRAVAR-TABELA-FIN
              VARYING WS-IDX-USU FROM 1 BY 1
              UNTIL WS-IDX-USU > WS-QTDE-USUARIOS.
           CLOSE USER-MASTER.

       3000-FINALIZAR-PROGRAMA-FIN.
           EXIT.

      *-----------------------------------------------------------------
       3100-REGRAVAR-TABELA.

           MOVE WS-USUARIO-OCR (WS-IDX-USU) TO WS-ENT-USUARIO.
           WRITE WS-ENT-USUARIO.

       3100-REGRAVAR-TABELA-FIN.
           EXIT.

       END PROGRAM USUTST01.
