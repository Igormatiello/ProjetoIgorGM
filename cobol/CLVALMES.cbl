000100******************************************************************
000200* CLVALMES
000300* SUBROTINA DE VALIDACAO DE MES/ANO DE COMPETENCIA DE UM
000400* LANCAMENTO.  CHAMADA PELO LOTE DE LANCAMENTOS (LANCPROC) PARA
000500* AS REGRAS V2 (MES ENTRE 1 E 12) E V3 (ANO COM 4 DIGITOS, NA
000600* FAIXA 1000-9999).  RETORNA O PRIMEIRO ERRO ENCONTRADO, NESSA
000700* ORDEM.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. CLVALMES.
001100 AUTHOR. R G MARTINEZ.
001200 INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN. 14/11/1995.
001400 DATE-COMPILED.
001500 SECURITY. NAO CLASSIFICADO.
001600*-----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------------
001900* 14/11/95  RGM   TP2-011  VERSAO INICIAL - SO VALIDAVA A DATA
002000*                          COMPLETA (DIA/MES/ANO) DE UM CONSUMO.
002100* 02/05/96  NBG   TP2-019  CORRIGIDO LIMITE SUPERIOR DO MES.
002200* 21/09/97  CPG   TP2-026  RETIRADA A VALIDACAO DE DIA; O LOTE DE
002300*                          LANCAMENTOS SO PRECISA DE MES E ANO.
002400* 30/11/98  RGM   Y2K-011  ANO PASSA A SER VALIDADO COM 4 DIGITOS
002500*                          (1000-9999), SEM PIVOT DE SECULO.
002600* 15/03/99  NBG   Y2K-018  REVISAO GERAL POS-BUGFIX DO ANO 2000;
002700*                          NENHUM CAMPO DE DATA DE 2 DIGITOS
002800*                          RESTANTE NESTA ROTINA.
002900* 08/07/02  CPG   TP2-041  MENSAGENS DE ERRO PADRONIZADAS COM O
003000*                          RESTO DO LOTE DE LANCAMENTOS.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON  STATUS IS COB-DEBUG-ON
003800            OFF STATUS IS COB-DEBUG-OFF
003900     CLASS NUMERICO-VALIDO IS '0' THRU '9'.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-VAL-MES-ANO-SW.
004400     05  WS-VAL-SW                PIC X(01) VALUE 'S'.
004500         88  WS-VAL-OK                 VALUE 'S'.
004600         88  WS-VAL-NOTOK               VALUE 'N'.
004700
004800*    *** VISAO NUMERICA UNICA DO PAR MES/ANO, USADA NO LOG DE
004900*    *** DIAGNOSTICO QUANDO COB_DEBUG ESTA ATIVO (UPSI-0)
005000 01  WS-MES-ANO-COMBINADO            PIC 9(06) VALUE ZEROES.
005100 01  WS-MES-ANO-COMBINADO-R REDEFINES WS-MES-ANO-COMBINADO.
005200     05  WS-MAC-MES                PIC 9(02).
005300     05  WS-MAC-ANO                PIC 9(04).
005400
005500 LINKAGE SECTION.
005600 01  LK-VAL-MES-ANO.
005700     05  LK-ENTRADA.
005800         10  LK-MES-I              PIC 9(02).
005900         10  LK-ANO-I              PIC 9(04).
006000     05  LK-ENTRADA-NUM REDEFINES LK-ENTRADA
006100                                   PIC 9(06).
006200     05  LK-SAIDA.
006300         10  LK-VALIDACAO-O        PIC X(01).
006400             88  LK-VALIDACAO-OK        VALUE 'S'.
006500             88  LK-VALIDACAO-NOTOK     VALUE 'N'.
006600         10  LK-COD-ERRO-O         PIC X(04).
006700         10  LK-DES-ERRO-O         PIC X(60).
006800     05  LK-SAIDA-FLAT REDEFINES LK-SAIDA
006900                                   PIC X(65).
007000
007100 PROCEDURE DIVISION USING LK-VAL-MES-ANO.
007200*-----------------------------------------------------------------
007300 0000-CONTROLE.
007400
007500     PERFORM 1000-VALIDAR-MES-ANO
007600        THRU 1000-VALIDAR-MES-ANO-FIN.
007700
007800     EXIT PROGRAM.
007900
008000*-----------------------------------------------------------------
008100 1000-VALIDAR-MES-ANO.
008200
008300     SET LK-VALIDACAO-OK  TO TRUE.
008400     MOVE SPACES          TO LK-COD-ERRO-O.
008500     MOVE SPACES          TO LK-DES-ERRO-O.
008600
008700     MOVE LK-ENTRADA-NUM  TO WS-MES-ANO-COMBINADO.
008800     IF COB-DEBUG-ON
008900         DISPLAY 'CLVALMES - MES/ANO RECEBIDO: '
009000                  WS-MAC-MES '/' WS-MAC-ANO
009100     END-IF.
009200
009300*    *** REGRA V2 - MES ENTRE 1 E 12
009400     IF LK-MES-I < 1 OR LK-MES-I > 12
009500         SET LK-VALIDACAO-NOTOK TO TRUE
009600         MOVE 'V002'  TO LK-COD-ERRO-O
009700         MOVE 'Informe um Mês válido.' TO LK-DES-ERRO-O
009800         GO TO 1000-VALIDAR-MES-ANO-FIN
009900     END-IF.
010000
010100*    *** REGRA V3 - ANO COM 4 DIGITOS, ENTRE 1000 E 9999
010200     IF LK-ANO-I < 1000 OR LK-ANO-I > 9999
010300         SET LK-VALIDACAO-NOTOK TO TRUE
010400         MOVE 'V003'  TO LK-COD-ERRO-O
010500         MOVE 'Informe um Ano válido.' TO LK-DES-ERRO-O
010600     END-IF.
010700
010800 1000-VALIDAR-MES-ANO-FIN.
010900     EXIT.
011000
011100 END PROGRAM CLVALMES.
