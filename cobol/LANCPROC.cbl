000100******************************************************************
000200* LANCPROC
000300* LOTE PRINCIPAL DE PROCESSAMENTO DE LANCAMENTOS (RECEITAS E
000400* DESPESAS) DO CONTROLE DE FINANCAS PESSOAIS.  LE O MESTRE DE
000500* USUARIOS (USER-MASTER) PARA VALIDAR O USUARIO DE CADA
000600* LANCAMENTO, LE O ARQUIVO DE TRANSACOES (ENTRY-TRANS) -- ONDE
000700* CADA REGISTRO TRAZ UM CODIGO DE ACAO (INCLUIR/ALTERAR/EXCLUIR/
000800* TROCAR STATUS) -- MONTA EM MEMORIA A BASE DE LANCAMENTOS DO
000900* PROCESSAMENTO, GRAVA O NOVO ARQUIVO DE LANCAMENTOS (ENTRY-OUT),
001000* EMITE O RELATORIO DE REJEICOES (REJECT-REPORT) E O RELATORIO DE
001100* SALDOS POR USUARIO COM QUEBRA DE CONTROLE (BALANCE-REPORT).
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. LANCPROC.
001500 AUTHOR. R G MARTINEZ.
001600 INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN. 19/02/1994.
001800 DATE-COMPILED.
001900 SECURITY. NAO CLASSIFICADO.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 19/02/94  RGM   TP2-014  VERSAO INICIAL - LOTE DE CONSUMOS DE
002400*                          CARTAO (RESUMO POR NUMERO DE CARTAO).
002500* 03/08/95  NBG   TP2-031  REESCRITO PARA O CONTROLE DE FINANCAS
002600*                          PESSOAIS; TRANSACAO PASSA A SER UM
002700*                          LANCAMENTO DE RECEITA OU DESPESA.
002800* 14/11/95  RGM   TP2-011  INCLUIDA CHAMADA A CLVALMES PARA
002900*                          VALIDACAO DE MES/ANO DO LANCAMENTO.
003000* 02/05/96  NBG   TP2-019  AJUSTE NOS LIMITES DE MES (CLVALMES)
003100* 19/08/97  CPG   TP2-023  MESTRE DE USUARIOS PASSA A SER CARREGA-
003200*                          DO EM TABELA (SEARCH ALL), NAO MAIS UM
003300*                          CALL POR LANCAMENTO.
003400* 20/06/98  CPG   TP2-029  ACRESCENTADO RELATORIO DE REJEICOES
003500*                          SEPARADO DO RELATORIO DE SALDOS.
003600* 09/05/98  CPG   TP2-027  SALDO POR USUARIO PASSA A SER UM UNICO
003700*                          TOTAL (RECEITA MENOS DESPESA).
003800* 22/11/98  CPG   Y2K-002  ANO DO LANCAMENTO PASSA A TER 4 POSI-
003900*                          COES; DATA DE REGISTRO (ACCEPT FROM
004000*                          DATE) PASSA A SER EXPANDIDA A 4 DIGI-
004100*                          TOS DE ANO COM JANELA DE SECULO
004200*                          (50-99=19XX, 00-49=20XX).
004300* 15/03/99  NBG   Y2K-018  REVISAO GERAL POS-BUGFIX DO ANO 2000.
004400* 03/12/98  NBG   Y2K-007  CABECALHO DO RELATORIO DE SALDOS PASSA
004500*                          A EXIBIR O ANO COM 4 DIGITOS.
004600* 11/05/99  RGM   TP2-034  ACRESCENTADO CODIGO DE ACAO NA TRANS-
004700*                          ACAO (INCLUIR/ALTERAR/EXCLUIR/TROCAR
004800*                          STATUS), SUBSTITUINDO O ANTIGO LOTE DE
004900*                          UMA SO OPERACAO (REGRAS L1-L3 DESTE
005000*                          PROGRAMA).
005100* 08/07/02  CPG   TP2-041  MENSAGENS DE ERRO PADRONIZADAS COM
005200*                          CLVALMES E MAEUSUAR.
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON  STATUS IS COB-DEBUG-ON
006000            OFF STATUS IS COB-DEBUG-OFF
006100     CLASS NUMERICO-VALIDO IS '0' THRU '9'.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT USER-MASTER     ASSIGN TO USRMAST
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-USRMAST.
006800
006900     SELECT ENTRY-TRANS     ASSIGN TO ENTRTRAN
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-ENTRTRAN.
007200
007300     SELECT ENTRY-OUT       ASSIGN TO ENTROUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-ENTROUT.
007600
007700     SELECT REJECT-REPORT   ASSIGN TO REJREPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-REJREPT.
008000
008100     SELECT BALANCE-REPORT  ASSIGN TO BALREPT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-BALREPT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  USER-MASTER
008800     LABEL RECORDS ARE STANDARD.
008900     COPY USUARIO REPLACING ==WS-USUARIO-REG==
009000                    BY ==WS-ENT-USUARIO==.
009100
009200 FD  ENTRY-TRANS
009300     LABEL RECORDS ARE STANDARD.
009400     COPY LANCTO REPLACING ==WS-LANCTO-REG== BY ==WS-ENT-LANCTO==.
009500
009600 FD  ENTRY-OUT
009700     LABEL RECORDS ARE STANDARD.
009800     COPY LANCTO REPLACING ==WS-LANCTO-REG== BY ==WS-SAI-LANCTO==.
009900
010000 FD  REJECT-REPORT
010100     LABEL RECORDS ARE STANDARD.
010200 01  WS-REC-REJREPT               PIC X(132).
010300
010400 FD  BALANCE-REPORT
010500     LABEL RECORDS ARE STANDARD.
010600 01  WS-REC-BALREPT                PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*    *** INDICADORES DE ESTADO DOS ARQUIVOS
011000 01  WS-FILE-STATUS-AREA.
011100     05  FS-USRMAST                PIC X(02).
011200         88  FS-USRMAST-OK               VALUE '00'.
011300         88  FS-USRMAST-EOF              VALUE '10'.
011400     05  FS-ENTRTRAN                PIC X(02).
011500         88  FS-ENTRTRAN-OK              VALUE '00'.
011600         88  FS-ENTRTRAN-EOF             VALUE '10'.
011700     05  FS-ENTROUT                 PIC X(02).
011800     05  FS-REJREPT                 PIC X(02).
011900     05  FS-BALREPT                 PIC X(02).
012000
012100*    *** CONTADORES E CONTROLES GERAIS (TODOS COMP, POR SEREM
012200*    *** USADOS SO EM ARITMETICA DE CONTROLE, NUNCA IMPRESSOS)
012300 01  WS-CONTADORES.
012400     05  WS-QTDE-USUARIOS           PIC 9(05) COMP VALUE ZERO.
012500     05  WS-QTDE-LANCAMENTOS        PIC 9(05) COMP VALUE ZERO.
012600     05  WS-PROX-LAN-ID             PIC 9(09) COMP VALUE ZERO.
012700
012800*    *** DATA DO SISTEMA (SUBSTITUI FUNCTION CURRENT-DATE, NAO
012900*    *** PERMITIDA NESTE PARQUE; ACCEPT FROM DATE DEVOLVE AAMMDD)
013000 01  WS-DATA-SISTEMA-6              PIC 9(06) VALUE ZEROES.
013100 01  WS-DATA-SISTEMA-6-R REDEFINES WS-DATA-SISTEMA-6.
013200     05  WS-DS6-AA                  PIC 9(02).
013300     05  WS-DS6-MM                  PIC 9(02).
013400     05  WS-DS6-DD                  PIC 9(02).
013500 01  WS-DATA-SISTEMA-8              PIC 9(08) VALUE ZEROES.
013600 01  WS-DATA-SISTEMA-8-R REDEFINES WS-DATA-SISTEMA-8.
013700     05  WS-DS8-SECULO              PIC 9(02).
013800     05  WS-DS8-AA                  PIC 9(02).
013900     05  WS-DS8-MM                  PIC 9(02).
014000     05  WS-DS8-DD                  PIC 9(02).
014100
014200*    *** AREAS DE VALIDACAO COMUM DE UM LANCAMENTO (V1-V6)
014300 01  WS-AREA-VALIDACAO.
014400     05  WS-VAL-COD-ERRO            PIC X(04).
014500     05  WS-VAL-DES-ERRO            PIC X(60).
014600
014700*    *** AREA PASSADA A CLVALMES
014800 01  WS-VAL-MES-ANO.
014900     05  WS-VMA-ENTRADA.
015000         10  WS-VMA-MES-I           PIC 9(02).
015100         10  WS-VMA-ANO-I           PIC 9(04).
015200     05  WS-VMA-SAIDA.
015300         10  WS-VMA-VALIDACAO-O     PIC X(01).
015400             88  WS-VMA-OK               VALUE 'S'.
015500             88  WS-VMA-NOTOK            VALUE 'N'.
015600         10  WS-VMA-COD-ERRO-O      PIC X(04).
015700         10  WS-VMA-DES-ERRO-O      PIC X(60).
015800 01  WS-VAL-MES-ANO-FLAT REDEFINES WS-VAL-MES-ANO
015900                                   PIC X(71).
016000
016100*    *** TABELA DE USUARIOS, CARREGADA UMA VEZ DO USER-MASTER
016200 01  WS-TAB-USUARIOS.
016300     05  WS-USUARIO-OCR
016400             OCCURS 1 TO 500 TIMES
016500             DEPENDING ON WS-QTDE-USUARIOS
016600             ASCENDING KEY IS WS-TAB-USU-ID
016700             INDEXED BY WS-IDX-USU.
016800         10  WS-TAB-USU-ID          PIC 9(09).
016900         10  WS-TAB-USU-NOME        PIC X(40).
017000         10  WS-TAB-USU-EMAIL       PIC X(50).
017100         10  FILLER                 PIC X(01).
017200
017300*    *** BASE DE LANCAMENTOS EM MEMORIA, MONTADA A PARTIR DAS
017400*    *** TRANSACOES LIDAS NESTA MESMA EXECUCAO (NAO HA MESTRE DE
017500*    *** LANCAMENTOS EM DISCO; A "BASE DE DADOS" CITADA NAS
017600*    *** MENSAGENS DE ERRO E ESTA TABELA).  OS IDS SAO ATRIBUIDOS
017700*    *** SEQUENCIALMENTE NESTA EXECUCAO, POR ISSO A TABELA FICA
017800*    *** NATURALMENTE EM ORDEM ASCENDENTE DE ID.
017900 01  WS-TAB-LANCAMENTOS.
018000     05  WS-LANCAMENTO-OCR
018100             OCCURS 1 TO 2000 TIMES
018200             DEPENDING ON WS-QTDE-LANCAMENTOS
018300             ASCENDING KEY IS WS-TAB-LAN-ID
018400             INDEXED BY WS-IDX-LAN.
018500         10  WS-TAB-LAN-ID          PIC 9(09).
018600         10  WS-TAB-LAN-USUARIO-ID   PIC 9(09).
018700         10  WS-TAB-LAN-DESCRICAO    PIC X(40).
018800         10  WS-TAB-LAN-MES          PIC 9(02).
018900         10  WS-TAB-LAN-ANO          PIC 9(04).
019000         10  WS-TAB-LAN-VALOR        PIC S9(11)V9(02).
019100         10  WS-TAB-LAN-TIPO         PIC X(01).
019200         10  WS-TAB-LAN-STATUS       PIC X(01).
019300         10  WS-TAB-LAN-DATA-REG     PIC 9(08).
019400         10  WS-TAB-LAN-REMOVIDO     PIC X(01).
019500             88  WS-TAB-LAN-ATIVO         VALUE 'N'.
019600             88  WS-TAB-LAN-EXCLUIDO      VALUE 'S'.
019700         10  FILLER                  PIC X(01).
019800
019900*    *** CHAVE DE QUEBRA DE CONTROLE DO RELATORIO DE SALDOS
020000 01  WS-CHAVE-QUEBRA.
020100     05  WS-USUARIO-QUEBRA          PIC 9(09) VALUE ZEROES.
020200     05  WS-PRIMEIRA-QUEBRA-SW      PIC X(01) VALUE 'S'.
020300         88  WS-E-PRIMEIRA-QUEBRA        VALUE 'S'.
020400         88  WS-NAO-E-PRIMEIRA-QUEBRA    VALUE 'N'.
020500
020600*    *** SWITCH DE ACHOU/NAO-ACHOU USADO PELAS BUSCAS NA TABELA
020700*    *** DE LANCAMENTOS (ALTERAR/EXCLUIR/TROCAR STATUS)
020800 01  WS-ACHOU-LAN-SW                PIC X(01) VALUE 'N'.
020900     88  WS-ACHOU-LAN                    VALUE 'S'.
021000     88  WS-NAO-ACHOU-LAN                VALUE 'N'.
021100
021200     COPY BALANCE.
021300     COPY REJEITO.
021400
021500 PROCEDURE DIVISION.
021600*-----------------------------------------------------------------
021700 0000-CONTROLE.
021800
021900     PERFORM 1000-INICIAR-PROGRAMA
022000        THRU 1000-INICIAR-PROGRAMA-FIN.
022100
022200     PERFORM 2000-PROCESSAR-TRANSACOES
022300        THRU 2000-PROCESSAR-TRANSACOES-FIN
022400        UNTIL FS-ENTRTRAN-EOF.
022500
022600     PERFORM 3000-FINALIZAR-PROGRAMA
022700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022800
022900     STOP RUN.
023000
023100*-----------------------------------------------------------------
023200* ABERTURA DE ARQUIVOS, CARGA DO MESTRE DE USUARIOS (PASSO 1 DO
023300* FLUXO DA UNIDADE 2) E DATA DO SISTEMA
023400*-----------------------------------------------------------------
023500 1000-INICIAR-PROGRAMA.
023600
023700     OPEN INPUT  USER-MASTER
023800          INPUT  ENTRY-TRANS
023900          OUTPUT ENTRY-OUT
024000          OUTPUT REJECT-REPORT
024100          OUTPUT BALANCE-REPORT.
024200
024300     ACCEPT WS-DATA-SISTEMA-6 FROM DATE.
024400*    *** JANELA DE SECULO Y2K-002: 50-99 = 19XX, 00-49 = 20XX
024500     IF WS-DS6-AA > 49
024600         MOVE 19 TO WS-DS8-SECULO
024700     ELSE
024800         MOVE 20 TO WS-DS8-SECULO
024900     END-IF.
025000     MOVE WS-DS6-AA TO WS-DS8-AA.
025100     MOVE WS-DS6-MM TO WS-DS8-MM.
025200     MOVE WS-DS6-DD TO WS-DS8-DD.
025300
025400     MOVE WS-DS8-DD     TO WS-BAL-CAB-DIA.
025500     MOVE WS-DS8-MM     TO WS-BAL-CAB-MES.
025600     COMPUTE WS-BAL-CAB-ANO = WS-DS8-SECULO * 100 + WS-DS8-AA.
025700
025800     PERFORM 1100-CARREGAR-TAB-USUARIOS
025900        THRU 1100-CARREGAR-TAB-USUARIOS-FIN.
026000
026100     MOVE WS-BAL-CABECALHO-1 TO WS-REC-BALREPT.
026200     WRITE WS-REC-BALREPT.
026300     MOVE WS-BAL-CABECALHO-2 TO WS-REC-BALREPT.
026400     WRITE WS-REC-BALREPT.
026500     MOVE WS-BAL-SEPARADOR   TO WS-REC-BALREPT.
026600     WRITE WS-REC-BALREPT.
026700
026800     MOVE WS-REJ-CABECALHO   TO WS-REC-REJREPT.
026900     WRITE WS-REC-REJREPT.
027000
027100     PERFORM 2200-LER-LANCAMENTO
027200        THRU 2200-LER-LANCAMENTO-FIN.
027300
027400 1000-INICIAR-PROGRAMA-FIN.
027500     EXIT.
027600
027700*-----------------------------------------------------------------
027800 1100-CARREGAR-TAB-USUARIOS.
027900
028000     MOVE ZERO TO WS-QTDE-USUARIOS.
028100
028200     READ USER-MASTER
028300         AT END
028400             SET FS-USRMAST-EOF TO TRUE
028500     END-READ.
028600
028700     PERFORM 1110-INCLUIR-USUARIO-NA-TAB
028800        THRU 1110-INCLUIR-USUARIO-NA-TAB-FIN
028900        UNTIL FS-USRMAST-EOF.
029000
029100     CLOSE USER-MASTER.
029200
029300 1100-CARREGAR-TAB-USUARIOS-FIN.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700 1110-INCLUIR-USUARIO-NA-TAB.
029800
029900     ADD 1 TO WS-QTDE-USUARIOS.
030000     SET WS-IDX-USU TO WS-QTDE-USUARIOS.
030100     MOVE WS-USU-ID OF WS-ENT-USUARIO
030200                         TO WS-TAB-USU-ID (WS-IDX-USU).
030300     MOVE WS-USU-NOME OF WS-ENT-USUARIO
030400                         TO WS-TAB-USU-NOME (WS-IDX-USU).
030500     MOVE WS-USU-EMAIL OF WS-ENT-USUARIO
030600                         TO WS-TAB-USU-EMAIL (WS-IDX-USU).
030700
030800     READ USER-MASTER
030900         AT END
031000             SET FS-USRMAST-EOF TO TRUE
031100     END-READ.
031200
031300 1110-INCLUIR-USUARIO-NA-TAB-FIN.
031400     EXIT.
031500
031600*-----------------------------------------------------------------
031700* LACO PRINCIPAL - UMA TRANSACAO POR VOLTA (PASSOS 2-8 DO FLUXO
031800* DA UNIDADE 2)
031900*-----------------------------------------------------------------
032000 2000-PROCESSAR-TRANSACOES.
032100
032200     MOVE SPACES TO WS-VAL-COD-ERRO.
032300     MOVE SPACES TO WS-VAL-DES-ERRO.
032400
032500     EVALUATE TRUE                                                 TP2-034
032600         WHEN WS-LAN-ACAO-INCLUIR OF WS-ENT-LANCTO
032700             PERFORM 2300-VALIDAR-LANCAMENTO
032800                THRU 2300-VALIDAR-LANCAMENTO-FIN
032900             IF WS-VAL-COD-ERRO = SPACES
033000                 PERFORM 2410-INCLUIR-LANCAMENTO
033100                    THRU 2410-INCLUIR-LANCAMENTO-FIN
033200             END-IF
033300         WHEN WS-LAN-ACAO-ALTERAR OF WS-ENT-LANCTO
033400             PERFORM 2300-VALIDAR-LANCAMENTO
033500                THRU 2300-VALIDAR-LANCAMENTO-FIN
033600             IF WS-VAL-COD-ERRO = SPACES
033700                 PERFORM 2420-ALTERAR-LANCAMENTO
033800                    THRU 2420-ALTERAR-LANCAMENTO-FIN
033900             END-IF
034000         WHEN WS-LAN-ACAO-EXCLUIR OF WS-ENT-LANCTO
034100             PERFORM 2430-EXCLUIR-LANCAMENTO
034200                THRU 2430-EXCLUIR-LANCAMENTO-FIN
034300         WHEN WS-LAN-ACAO-STATUS OF WS-ENT-LANCTO
034400             PERFORM 2440-TROCAR-STATUS
034500                THRU 2440-TROCAR-STATUS-FIN
034600         WHEN OTHER
034700             MOVE 'L099' TO WS-VAL-COD-ERRO
034800             MOVE 'Código de ação de lançamento desconhecido.'
034900                          TO WS-VAL-DES-ERRO
035000     END-EVALUATE.
035100
035200     IF WS-VAL-COD-ERRO NOT = SPACES
035300         PERFORM 2500-GRAVAR-REJEICAO
035400            THRU 2500-GRAVAR-REJEICAO-FIN
035500     END-IF.
035600
035700     PERFORM 2200-LER-LANCAMENTO
035800        THRU 2200-LER-LANCAMENTO-FIN.
035900
036000 2000-PROCESSAR-TRANSACOES-FIN.
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400* PASSO 2 - LEITURA DE UM REGISTRO DE TRANSACAO
036500*-----------------------------------------------------------------
036600 2200-LER-LANCAMENTO.
036700
036800     READ ENTRY-TRANS
036900         AT END
037000             SET FS-ENTRTRAN-EOF TO TRUE
037100     END-READ.
037200
037300 2200-LER-LANCAMENTO-FIN.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700* PASSO 3 - VALIDACAO DO LANCAMENTO, REGRAS V1 A V6, NA ORDEM DO
037800* MANUAL DE ANALISE; A PRIMEIRA REGRA QUE FALHAR E A QUE VALE
037900*-----------------------------------------------------------------
038000 2300-VALIDAR-LANCAMENTO.
038100
038200     MOVE SPACES TO WS-VAL-COD-ERRO.
038300     MOVE SPACES TO WS-VAL-DES-ERRO.
038400
038500     PERFORM 2310-VALIDAR-DESCRICAO
038600        THRU 2310-VALIDAR-DESCRICAO-FIN.
038700
038800     IF WS-VAL-COD-ERRO = SPACES
038900         PERFORM 2320-VALIDAR-MES-ANO
039000            THRU 2320-VALIDAR-MES-ANO-FIN
039100     END-IF.
039200
039300     IF WS-VAL-COD-ERRO = SPACES
039400         PERFORM 2330-VALIDAR-USUARIO
039500            THRU 2330-VALIDAR-USUARIO-FIN
039600     END-IF.
039700
039800     IF WS-VAL-COD-ERRO = SPACES
039900         PERFORM 2340-VALIDAR-VALOR
040000            THRU 2340-VALIDAR-VALOR-FIN
040100     END-IF.
040200
040300     IF WS-VAL-COD-ERRO = SPACES
040400         PERFORM 2350-VALIDAR-TIPO
040500            THRU 2350-VALIDAR-TIPO-FIN
040600     END-IF.
040700
040800 2300-VALIDAR-LANCAMENTO-FIN.
040900     EXIT.
041000
041100*    *** V1 - DESCRICAO OBRIGATORIA
041200 2310-VALIDAR-DESCRICAO.
041300
041400     IF WS-LAN-DESCRICAO OF WS-ENT-LANCTO = SPACES
041500         MOVE 'V001' TO WS-VAL-COD-ERRO
041600         MOVE 'Informe uma Descrição válida.' TO WS-VAL-DES-ERRO
041700     END-IF.
041800
041900 2310-VALIDAR-DESCRICAO-FIN.
042000     EXIT.
042100
042200*    *** V2/V3 - MES E ANO DE COMPETENCIA, VIA CLVALMES
042300 2320-VALIDAR-MES-ANO.
042400
042500     MOVE WS-LAN-MES OF WS-ENT-LANCTO TO WS-VMA-MES-I.
042600     MOVE WS-LAN-ANO OF WS-ENT-LANCTO TO WS-VMA-ANO-I.
042700
042800     CALL 'CLVALMES' USING WS-VAL-MES-ANO.                         TP2-011
042900
043000     IF COB-DEBUG-ON
043100         DISPLAY 'LANCPROC - RETORNO CLVALMES: '
043200                 WS-VAL-MES-ANO-FLAT
043300     END-IF.
043400
043500     IF WS-VMA-NOTOK
043600         MOVE WS-VMA-COD-ERRO-O TO WS-VAL-COD-ERRO
043700         MOVE WS-VMA-DES-ERRO-O TO WS-VAL-DES-ERRO
043800     END-IF.
043900
044000 2320-VALIDAR-MES-ANO-FIN.
044100     EXIT.
044200
044300*    *** V4 - USUARIO INFORMADO E EXISTENTE NO MESTRE
044400 2330-VALIDAR-USUARIO.
044500
044600     IF WS-LAN-USUARIO-ID OF WS-ENT-LANCTO = ZERO
044700         MOVE 'V004' TO WS-VAL-COD-ERRO
044800         MOVE 'Informe um Usuário.' TO WS-VAL-DES-ERRO
044900     ELSE
045000         SET WS-IDX-USU TO 1
045100         SEARCH ALL WS-USUARIO-OCR
045200             AT END
045300                 MOVE 'V004' TO WS-VAL-COD-ERRO
045400                 MOVE 'Informe um Usuário.' TO WS-VAL-DES-ERRO
045500             WHEN WS-TAB-USU-ID (WS-IDX-USU)
045600                       = WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
045700                 CONTINUE
045800         END-SEARCH
045900     END-IF.
046000
046100 2330-VALIDAR-USUARIO-FIN.
046200     EXIT.
046300
046400*    *** V5 - VALOR MAIOR QUE ZERO (MINIMO DE UM CENTAVO)
046500 2340-VALIDAR-VALOR.
046600
046700     IF WS-LAN-VALOR OF WS-ENT-LANCTO < 0.01
046800         MOVE 'V005' TO WS-VAL-COD-ERRO
046900         MOVE 'Informe um Valor Válido.' TO WS-VAL-DES-ERRO
047000     END-IF.
047100
047200 2340-VALIDAR-VALOR-FIN.
047300     EXIT.
047400
047500*    *** V6 - TIPO DE LANCAMENTO (RECEITA OU DESPESA)
047600 2350-VALIDAR-TIPO.
047700
047800     IF WS-LAN-TIPO OF WS-ENT-LANCTO NOT = 'R'
047900        AND WS-LAN-TIPO OF WS-ENT-LANCTO NOT = 'D'
048000         MOVE 'V006' TO WS-VAL-COD-ERRO
048100         MOVE 'Informe um Tipo de Lançamento.' TO WS-VAL-DES-ERRO
048200     END-IF.
048300
048400 2350-VALIDAR-TIPO-FIN.
048500     EXIT.
048600
048700*-----------------------------------------------------------------
048800* PASSO 4 / REGRA L1 - INCLUSAO DE LANCAMENTO NOVO; O ID E
048900* ATRIBUIDO NESTA EXECUCAO E O STATUS E SEMPRE FORCADO PARA
049000* PENDENTE, INDEPENDENTE DO QUE VEIO NA TRANSACAO
049100*-----------------------------------------------------------------
049200 2410-INCLUIR-LANCAMENTO.
049300
049400     IF WS-LAN-ID OF WS-ENT-LANCTO NOT = ZERO
049500         MOVE 'L001' TO WS-VAL-COD-ERRO
049600         MOVE 'Não é possível incluir um lançamento já existente.'
049700                      TO WS-VAL-DES-ERRO
049800         PERFORM 2500-GRAVAR-REJEICAO
049900            THRU 2500-GRAVAR-REJEICAO-FIN
050000     ELSE
050100         ADD 1 TO WS-QTDE-LANCAMENTOS
050200         ADD 1 TO WS-PROX-LAN-ID
050300         SET WS-IDX-LAN TO WS-QTDE-LANCAMENTOS
050400         MOVE WS-PROX-LAN-ID TO WS-TAB-LAN-ID (WS-IDX-LAN)
050500         MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
050600                            TO WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
050700         MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO
050800                              TO WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
050900         MOVE WS-LAN-MES        OF WS-ENT-LANCTO
051000                              TO WS-TAB-LAN-MES (WS-IDX-LAN)
051100         MOVE WS-LAN-ANO        OF WS-ENT-LANCTO
051200                              TO WS-TAB-LAN-ANO (WS-IDX-LAN)
051300         MOVE WS-LAN-VALOR      OF WS-ENT-LANCTO
051400                              TO WS-TAB-LAN-VALOR (WS-IDX-LAN)
051500         MOVE WS-LAN-TIPO       OF WS-ENT-LANCTO
051600                              TO WS-TAB-LAN-TIPO (WS-IDX-LAN)
051700         MOVE 'P'             TO WS-TAB-LAN-STATUS (WS-IDX-LAN)
051800         MOVE WS-DATA-SISTEMA-8
051900                              TO WS-TAB-LAN-DATA-REG (WS-IDX-LAN)
052000         SET WS-TAB-LAN-ATIVO (WS-IDX-LAN) TO TRUE
052100     END-IF.
052200
052300 2410-INCLUIR-LANCAMENTO-FIN.
052400     EXIT.
052500
052600*-----------------------------------------------------------------
052700* PASSO 5 / REGRA L2 - ALTERACAO DE LANCAMENTO JA SALVO NESTA
052800* EXECUCAO (ID INFORMADO E DIFERENTE DE ZERO)
052900*-----------------------------------------------------------------
053000 2420-ALTERAR-LANCAMENTO.
053100
053200     IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
053300         MOVE 'L002' TO WS-VAL-COD-ERRO
053400         MOVE 'Lançamento não encontrado na Base de Dados.'
053500                      TO WS-VAL-DES-ERRO
053600         PERFORM 2500-GRAVAR-REJEICAO
053700            THRU 2500-GRAVAR-REJEICAO-FIN
053800     ELSE
053900         PERFORM 2460-LOCALIZAR-LANCAMENTO
054000            THRU 2460-LOCALIZAR-LANCAMENTO-FIN
054100         IF WS-NAO-ACHOU-LAN
054200             MOVE 'L002' TO WS-VAL-COD-ERRO
054300             MOVE 'Lançamento não encontrado na Base de Dados.'
054400                          TO WS-VAL-DES-ERRO
054500             PERFORM 2500-GRAVAR-REJEICAO
054600                THRU 2500-GRAVAR-REJEICAO-FIN
054700         ELSE
054800             MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO
054900                            TO WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
055000             MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO
055100                              TO WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
055200             MOVE WS-LAN-MES        OF WS-ENT-LANCTO
055300                              TO WS-TAB-LAN-MES (WS-IDX-LAN)
055400             MOVE WS-LAN-ANO        OF WS-ENT-LANCTO
055500                              TO WS-TAB-LAN-ANO (WS-IDX-LAN)
055600             MOVE WS-LAN-VALOR      OF WS-ENT-LANCTO
055700                              TO WS-TAB-LAN-VALOR (WS-IDX-LAN)
055800             MOVE WS-LAN-TIPO       OF WS-ENT-LANCTO
055900                              TO WS-TAB-LAN-TIPO (WS-IDX-LAN)
056000         END-IF
056100     END-IF.
056200
056300 2420-ALTERAR-LANCAMENTO-FIN.
056400     EXIT.
056500
056600*-----------------------------------------------------------------
056700* PASSO 7 / REGRA L2 - EXCLUSAO DE LANCAMENTO JA SALVO (MARCA
056800* COMO REMOVIDO; NAO SAI NO ENTRY-OUT NEM NO SALDO)
056900*-----------------------------------------------------------------
057000 2430-EXCLUIR-LANCAMENTO.
057100
057200     IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
057300         MOVE 'L002' TO WS-VAL-COD-ERRO
057400         MOVE 'Lançamento não encontrado na Base de Dados.'
057500                      TO WS-VAL-DES-ERRO
057600     ELSE
057700         PERFORM 2460-LOCALIZAR-LANCAMENTO
057800            THRU 2460-LOCALIZAR-LANCAMENTO-FIN
057900         IF WS-NAO-ACHOU-LAN
058000             MOVE 'L002' TO WS-VAL-COD-ERRO
058100             MOVE 'Lançamento não encontrado na Base de Dados.'
058200                          TO WS-VAL-DES-ERRO
058300         ELSE
058400             SET WS-TAB-LAN-EXCLUIDO (WS-IDX-LAN) TO TRUE
058500         END-IF
058600     END-IF.
058700
058800 2430-EXCLUIR-LANCAMENTO-FIN.
058900     EXIT.
059000
059100*-----------------------------------------------------------------
059200* PASSO 6 / REGRA L3 - TROCA DE STATUS DE UM LANCAMENTO JA SALVO;
059300* O UNICO CAMPO ACEITO NA TRANSACAO E O NOVO STATUS (P/E/C)
059400*-----------------------------------------------------------------
059500 2440-TROCAR-STATUS.
059600
059700     IF WS-LAN-ID OF WS-ENT-LANCTO = ZERO
059800         MOVE 'L002' TO WS-VAL-COD-ERRO
059900         MOVE 'Lançamento não encontrado na Base de Dados.'
060000                      TO WS-VAL-DES-ERRO
060100     ELSE
060200         PERFORM 2460-LOCALIZAR-LANCAMENTO
060300            THRU 2460-LOCALIZAR-LANCAMENTO-FIN
060400         IF WS-NAO-ACHOU-LAN
060500             MOVE 'L002' TO WS-VAL-COD-ERRO
060600             MOVE 'Lançamento não encontrado na Base de Dados.'
060700                          TO WS-VAL-DES-ERRO
060800         ELSE
060900             IF WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'P'
061000                AND WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'E'
061100                AND WS-LAN-STATUS OF WS-ENT-LANCTO NOT = 'C'
061200                 MOVE 'L003' TO WS-VAL-COD-ERRO
061300                 MOVE 'Para atualizar, envie um status válido.'
061400                              TO WS-VAL-DES-ERRO
061500             ELSE
061600                 MOVE WS-LAN-STATUS OF WS-ENT-LANCTO
061700                                TO WS-TAB-LAN-STATUS (WS-IDX-LAN)
061800             END-IF
061900         END-IF
062000     END-IF.
062100
062200 2440-TROCAR-STATUS-FIN.
062300     EXIT.
062400
062500*-----------------------------------------------------------------
062600* ROTINA COMUM - LOCALIZA NA BASE DE LANCAMENTOS PELO ID (TABELA
062700* EM ORDEM ASCENDENTE DE ID PORQUE OS IDS SAO ATRIBUIDOS NA
062800* ORDEM DE INCLUSAO NESTA MESMA EXECUCAO)
062900*-----------------------------------------------------------------
063000 2460-LOCALIZAR-LANCAMENTO.
063100
063200     SET WS-NAO-ACHOU-LAN TO TRUE.
063300
063400     IF WS-QTDE-LANCAMENTOS > ZERO
063500         SET WS-IDX-LAN TO 1
063600         SEARCH ALL WS-LANCAMENTO-OCR
063700             AT END
063800                 SET WS-NAO-ACHOU-LAN TO TRUE
063900             WHEN WS-TAB-LAN-ID (WS-IDX-LAN)
064000                                = WS-LAN-ID OF WS-ENT-LANCTO
064100                 IF WS-TAB-LAN-EXCLUIDO (WS-IDX-LAN)
064200                     SET WS-NAO-ACHOU-LAN TO TRUE
064300                 ELSE
064400                     SET WS-ACHOU-LAN TO TRUE
064500                 END-IF
064600         END-SEARCH
064700     END-IF.
064800
064900 2460-LOCALIZAR-LANCAMENTO-FIN.
065000     EXIT.
065100
065200*-----------------------------------------------------------------
065300* GRAVACAO DE UMA LINHA NO RELATORIO DE REJEICOES
065400*-----------------------------------------------------------------
065500 2500-GRAVAR-REJEICAO.
065600
065700     ADD 1 TO WS-REJ-QTDE-REJEITADOS.
065800     MOVE WS-LAN-ID         OF WS-ENT-LANCTO TO WS-REJ-LAN-ID.
065900     MOVE WS-LAN-USUARIO-ID OF WS-ENT-LANCTO TO WS-REJ-USU-ID.
066000     MOVE WS-LAN-DESCRICAO  OF WS-ENT-LANCTO TO WS-REJ-DESCRICAO.
066100     MOVE WS-VAL-DES-ERRO                    TO WS-REJ-MENSAGEM.
066200
066300     MOVE WS-REJ-DETALHE TO WS-REC-REJREPT.
066400     WRITE WS-REC-REJREPT.
066500
066600 2500-GRAVAR-REJEICAO-FIN.
066700     EXIT.
066800
066900*-----------------------------------------------------------------
067000* FINALIZACAO - GRAVA O NOVO ENTRY-OUT E O RELATORIO DE SALDOS
067100* (PASSOS 9 E 10 DO FLUXO DA UNIDADE 2), FECHA OS ARQUIVOS
067200*-----------------------------------------------------------------
067300 3000-FINALIZAR-PROGRAMA.
067400
067500     CLOSE ENTRY-TRANS.
067600
067700     IF WS-QTDE-LANCAMENTOS > ZERO
067800         PERFORM 3100-GERAR-SAIDA-E-SALDOS
067900            THRU 3100-GERAR-SAIDA-E-SALDOS-FIN
068000            VARYING WS-IDX-LAN FROM 1 BY 1
068100            UNTIL WS-IDX-LAN > WS-QTDE-LANCAMENTOS
068200     END-IF.
068300
068400     IF WS-NAO-E-PRIMEIRA-QUEBRA
068500         PERFORM 3300-IMPRIMIR-SALDO-USUARIO
068600            THRU 3300-IMPRIMIR-SALDO-USUARIO-FIN
068700     END-IF.
068800
068900     PERFORM 3900-IMPRIMIR-TOTAIS-GERAIS
069000        THRU 3900-IMPRIMIR-TOTAIS-GERAIS-FIN.
069100
069200     MOVE WS-REJ-QTDE-REJEITADOS TO WS-REJ-ROD-QTDE.
069300     MOVE WS-REJ-RODAPE TO WS-REC-REJREPT.
069400     WRITE WS-REC-REJREPT.
069500
069600     CLOSE ENTRY-OUT, REJECT-REPORT, BALANCE-REPORT.
069700
069800 3000-FINALIZAR-PROGRAMA-FIN.
069900     EXIT.
070000
070100*-----------------------------------------------------------------
070200* PASSO 9 - PARA CADA LANCAMENTO ATIVO NA BASE: GRAVA O ENTRY-OUT
070300* E, SE EFETIVADO, ACUMULA NO SALDO DO USUARIO (REGRA B1), COM
070400* QUEBRA DE CONTROLE POR USUARIO (ENTRY-TRANS CHEGA AGRUPADO POR
070500* ENTRY-USER-ID, E OS IDS NOVOS SAO GRAVADOS NA ORDEM DE CHEGADA,
070600* ENTAO A TABELA PERMANECE AGRUPADA POR USUARIO)
070700*-----------------------------------------------------------------
070800 3100-GERAR-SAIDA-E-SALDOS.
070900
071000     IF WS-TAB-LAN-ATIVO (WS-IDX-LAN)
071100         PERFORM 3110-ESCREVER-ENTRY-OUT
071200            THRU 3110-ESCREVER-ENTRY-OUT-FIN
071300
071400         IF WS-E-PRIMEIRA-QUEBRA
071500             MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
071600                                    TO WS-USUARIO-QUEBRA
071700             SET WS-NAO-E-PRIMEIRA-QUEBRA TO TRUE
071800         END-IF
071900
072000         IF WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
072100                                    NOT = WS-USUARIO-QUEBRA
072200             PERFORM 3300-IMPRIMIR-SALDO-USUARIO
072300                THRU 3300-IMPRIMIR-SALDO-USUARIO-FIN
072400             MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
072500                                    TO WS-USUARIO-QUEBRA
072600         END-IF
072700
072800         IF WS-TAB-LAN-STATUS (WS-IDX-LAN) = 'E'
072900             PERFORM 3200-ACUMULAR-SALDO
073000                THRU 3200-ACUMULAR-SALDO-FIN
073100         END-IF
073200     END-IF.
073300
073400 3100-GERAR-SAIDA-E-SALDOS-FIN.
073500     EXIT.
073600
073700*-----------------------------------------------------------------
073800 3110-ESCREVER-ENTRY-OUT.
073900
074000     MOVE WS-TAB-LAN-ID (WS-IDX-LAN)
074100                                 TO WS-LAN-ID OF WS-SAI-LANCTO.
074200     MOVE WS-TAB-LAN-USUARIO-ID (WS-IDX-LAN)
074300                           TO WS-LAN-USUARIO-ID OF WS-SAI-LANCTO.
074400     MOVE WS-TAB-LAN-DESCRICAO (WS-IDX-LAN)
074500                            TO WS-LAN-DESCRICAO OF WS-SAI-LANCTO.
074600     MOVE WS-TAB-LAN-MES (WS-IDX-LAN)
074700                                 TO WS-LAN-MES OF WS-SAI-LANCTO.
074800     MOVE WS-TAB-LAN-ANO (WS-IDX-LAN)
074900                                 TO WS-LAN-ANO OF WS-SAI-LANCTO.
075000     MOVE WS-TAB-LAN-VALOR (WS-IDX-LAN)
075100                                 TO WS-LAN-VALOR OF WS-SAI-LANCTO.
075200     MOVE WS-TAB-LAN-TIPO (WS-IDX-LAN)
075300                                 TO WS-LAN-TIPO OF WS-SAI-LANCTO.
075400     MOVE WS-TAB-LAN-STATUS (WS-IDX-LAN)
075500                              TO WS-LAN-STATUS OF WS-SAI-LANCTO.
075600     MOVE WS-TAB-LAN-DATA-REG (WS-IDX-LAN)
075700                       TO WS-LAN-DATA-REGISTRO OF WS-SAI-LANCTO.
075800     MOVE 'I'                   TO WS-LAN-ACAO OF WS-SAI-LANCTO.
075900
076000     WRITE WS-SAI-LANCTO.
076100     ADD 1 TO WS-BAL-QTDE-LANC-PROC.
076200
076300 3110-ESCREVER-ENTRY-OUT-FIN.
076400     EXIT.
076500
076600*-----------------------------------------------------------------
076700* REGRA B1 - SOMA DE RECEITAS E DESPESAS (SO LANCAMENTOS COM
076800* STATUS EFETIVADO ENTRAM NO SALDO)
076900*-----------------------------------------------------------------
077000 3200-ACUMULAR-SALDO.
077100
077200     EVALUATE WS-TAB-LAN-TIPO (WS-IDX-LAN)
077300         WHEN 'R'
077400             ADD WS-TAB-LAN-VALOR (WS-IDX-LAN)
077500                                       TO WS-BAL-SOMA-RECEITA
077600         WHEN 'D'
077700             ADD WS-TAB-LAN-VALOR (WS-IDX-LAN)
077800                                       TO WS-BAL-SOMA-DESPESA
077900     END-EVALUATE.
078000
078100 3200-ACUMULAR-SALDO-FIN.
078200     EXIT.
078300
078400*-----------------------------------------------------------------
078500* IMPRIME A LINHA DE SALDO DO USUARIO QUE ACABOU DE SER FECHADO
078600* PELA QUEBRA DE CONTROLE (REGRA B2 - SALDO = RECEITA - DESPESA)
078700* E ACUMULA NOS TOTAIS GERAIS (PASSO 10)
078800*-----------------------------------------------------------------
078900 3300-IMPRIMIR-SALDO-USUARIO.
079000
079100     COMPUTE WS-BAL-SALDO-USUARIO =
079200             WS-BAL-SOMA-RECEITA - WS-BAL-SOMA-DESPESA.
079300
079400     ADD 1                 TO WS-BAL-QTDE-USUARIOS.
079500     ADD WS-BAL-SOMA-RECEITA  TO WS-BAL-TOT-RECEITA.
079600     ADD WS-BAL-SOMA-DESPESA  TO WS-BAL-TOT-DESPESA.
079700     ADD WS-BAL-SALDO-USUARIO TO WS-BAL-TOT-SALDO.
079800
079900     MOVE WS-USUARIO-QUEBRA      TO WS-BAL-DET-USUARIO.
080000     MOVE WS-BAL-SOMA-RECEITA    TO WS-BAL-DET-RECEITA.
080100     MOVE WS-BAL-SOMA-DESPESA    TO WS-BAL-DET-DESPESA.
080200     MOVE WS-BAL-SALDO-USUARIO   TO WS-BAL-DET-SALDO.
080300
080400     MOVE WS-BAL-DETALHE TO WS-REC-BALREPT.
080500     WRITE WS-REC-BALREPT.
080600
080700     MOVE ZEROES TO WS-BAL-SOMA-RECEITA, WS-BAL-SOMA-DESPESA,
080800                     WS-BAL-SALDO-USUARIO.
080900
081000 3300-IMPRIMIR-SALDO-USUARIO-FIN.
081100     EXIT.
081200
081300*-----------------------------------------------------------------
081400* PASSO 10 - TOTAIS GERAIS DO LOTE
081500*-----------------------------------------------------------------
081600 3900-IMPRIMIR-TOTAIS-GERAIS.
081700
081800     MOVE WS-BAL-SEPARADOR         TO WS-REC-BALREPT.
081900     WRITE WS-REC-BALREPT.
082000
082100     MOVE WS-BAL-QTDE-USUARIOS     TO WS-BAL-TOT-QTDE-USU.
082200     MOVE WS-BAL-TOT-RECEITA       TO WS-BAL-TOT-EDT-RECEITA.
082300     MOVE WS-BAL-TOT-DESPESA       TO WS-BAL-TOT-EDT-DESPESA.
082400     MOVE WS-BAL-TOT-SALDO         TO WS-BAL-TOT-EDT-SALDO.
082500
082600     MOVE WS-BAL-TOTAIS            TO WS-REC-BALREPT.
082700     WRITE WS-REC-BALREPT.
082800
082900     MOVE WS-QTDE-LANCAMENTOS      TO WS-BAL-ROD-QTDE-LANC.
083000     MOVE WS-BAL-RODAPE            TO WS-REC-BALREPT.
083100     WRITE WS-REC-BALREPT.
083200
083300 3900-IMPRIMIR-TOTAIS-GERAIS-FIN.
083400     EXIT.
083500
083600 END PROGRAM LANCPROC.
