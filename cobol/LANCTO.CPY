000100******************************************************************
000200* LANCTO.CPY
000300* LAYOUT DO REGISTRO DE LANCAMENTO (RECEITA/DESPESA) DO SISTEMA
000400* DE CONTROLE DE FINANCAS PESSOAIS.  REGISTRO FIXO DE 88
000500* POSICOES (87 DE CONTEUDO MAIS 1 POSICAO DE CODIGO DE ACAO).
000600* O MESMO LAYOUT SERVE PARA O ARQUIVO DE ENTRADA (ENTRY-TRANS) E
000700* PARA O ARQUIVO DE SAIDA (ENTRY-OUT); CADA FD FAZ SEU PROPRIO
000800* COPY REPLACING.
000900*
001000* NOTA TP2-031: O REGISTRO NAO TEM FOLGA PARA O FILLER DE
001100* PADRAO DA CASA PORQUE A 88A POSICAO, QUE NA NOTA ORIGINAL DO
001200* LEVANTAMENTO SERIA UM FILLER, PASSOU A SER O CODIGO DE ACAO
001300* (ENTRY-ACTION) -- SEM ELE O LOTE NAO TERIA COMO DISTINGUIR UM
001400* LANCAMENTO NOVO DE UMA ALTERACAO, EXCLUSAO OU TROCA DE STATUS
001500* DENTRO DO MESMO ARQUIVO DE TRANSACOES.
001600*-----------------------------------------------------------------
001700* 19/02/94  RGM   TP2-014  VERSAO INICIAL.
001800* 03/08/95  NBG   TP2-031  AJUSTE DO VALOR PARA S9(11)V9(02);
001900*                          ACRESCIDO CODIGO DE ACAO NA 88A POS.
002000* 22/11/98  CPG   Y2K-002  ANO PASSA A TER 4 POSICOES (9(04)).
002100******************************************************************
002200 01  WS-LANCTO-REG.
002300     05  WS-LAN-ID                PIC 9(09).
002400     05  WS-LAN-USUARIO-ID        PIC 9(09).
002500     05  WS-LAN-DESCRICAO         PIC X(40).
002600     05  WS-LAN-MES               PIC 9(02).
002700     05  WS-LAN-ANO               PIC 9(04).
002800     05  WS-LAN-VALOR             PIC S9(11)V9(02).
002900     05  WS-LAN-TIPO              PIC X(01).
003000         88  WS-LAN-RECEITA            VALUE 'R'.
003100         88  WS-LAN-DESPESA            VALUE 'D'.
003200     05  WS-LAN-STATUS            PIC X(01).
003300         88  WS-LAN-PENDENTE           VALUE 'P'.
003400         88  WS-LAN-EFETIVADO          VALUE 'E'.
003500         88  WS-LAN-CANCELADO          VALUE 'C'.
003600     05  WS-LAN-DATA-REGISTRO     PIC 9(08).
003700     05  WS-LAN-ACAO              PIC X(01).
003800         88  WS-LAN-ACAO-INCLUIR       VALUE 'I'.
003900         88  WS-LAN-ACAO-ALTERAR       VALUE 'A'.
004000         88  WS-LAN-ACAO-EXCLUIR       VALUE 'E'.
004100         88  WS-LAN-ACAO-STATUS        VALUE 'T'.
