000100******************************************************************
000200* BALANCE.CPY
000300* ACUMULADORES DE SALDO POR USUARIO E LAYOUT DAS LINHAS DO
000400* RELATORIO DE SALDOS (BALANCE-REPORT).  SUBSTITUI, PARA O NOVO
000500* LOTE, A PARTE DE RESUMEN.CPY QUE TRATAVA DE SALDOS; A PARTE DE
000600* REJEICOES FOI SEPARADA PARA REJEITO.CPY.
000700*-----------------------------------------------------------------
000800* 14/11/95  RGM   TP2-011  VERSAO INICIAL (SALDOS EM ARS/USD).
000900* 09/05/98  CPG   TP2-027  SALDO PASSA A SER UM UNICO TOTAL.
001000* 03/12/98  NBG   Y2K-007  CABECALHO PASSA A EXIBIR ANO COM 4 DIG.
001100******************************************************************
001200 01  WS-BAL-ACUMULADORES.
001300     05  WS-BAL-USUARIO-ATUAL     PIC 9(09)        VALUE ZEROES.
001400     05  WS-BAL-SOMA-RECEITA      PIC S9(11)V9(02) VALUE ZEROES.
001500     05  WS-BAL-SOMA-DESPESA      PIC S9(11)V9(02) VALUE ZEROES.
001600     05  WS-BAL-SALDO-USUARIO     PIC S9(11)V9(02) VALUE ZEROES.
001700     05  WS-BAL-TOT-RECEITA       PIC S9(11)V9(02) VALUE ZEROES.
001800     05  WS-BAL-TOT-DESPESA       PIC S9(11)V9(02) VALUE ZEROES.
001900     05  WS-BAL-TOT-SALDO         PIC S9(11)V9(02) VALUE ZEROES.
002000     05  WS-BAL-QTDE-USUARIOS     PIC 9(05) COMP   VALUE ZERO.
002100     05  WS-BAL-QTDE-LANC-PROC    PIC 9(07) COMP   VALUE ZERO.
002200
002300 01  WS-SAIDA-BALANCO.
002400     05  WS-BAL-SEPARADOR            PIC X(132) VALUE ALL '-'.
002500
002600     05  WS-BAL-CABECALHO-1.
002700         10  FILLER                  PIC X(20)
002800                                 VALUE 'MINHAS FINANCAS'.
002900         10  FILLER                  PIC X(30)
003000                         VALUE 'RELATORIO DE SALDOS POR USUARIO'.
003100         10  FILLER                  PIC X(14)
003200                                 VALUE 'DATA EMISSAO: '.
003300         10  WS-BAL-CAB-DIA           PIC 9(02).
003400         10  FILLER                  PIC X(01) VALUE '/'.
003500         10  WS-BAL-CAB-MES           PIC 9(02).
003600         10  FILLER                  PIC X(01) VALUE '/'.
003700         10  WS-BAL-CAB-ANO           PIC 9(04).
003800         10  FILLER                  PIC X(58) VALUE SPACES.
003900
004000     05  WS-BAL-CABECALHO-2.
004100         10  FILLER                  PIC X(09) VALUE 'USUARIO'.
004200         10  FILLER                  PIC X(05) VALUE SPACES.
004300         10  FILLER                  PIC X(14)
004400                                 VALUE 'TOTAL RECEITA'.
004500         10  FILLER                  PIC X(05) VALUE SPACES.
004600         10  FILLER                  PIC X(14)
004700                                 VALUE 'TOTAL DESPESA'.
004800         10  FILLER                  PIC X(05) VALUE SPACES.
004900         10  FILLER                  PIC X(15) VALUE 'SALDO'.
005000         10  FILLER                  PIC X(65) VALUE SPACES.
005100
005200     05  WS-BAL-DETALHE.
005300         10  WS-BAL-DET-USUARIO      PIC 9(09).
005400         10  FILLER                  PIC X(05) VALUE SPACES.
005500         10  WS-BAL-DET-RECEITA      PIC S9(10).9(02)
005600                                      SIGN IS LEADING SEPARATE.
005700         10  FILLER                  PIC X(05) VALUE SPACES.
005800         10  WS-BAL-DET-DESPESA      PIC S9(10).9(02)
005900                                      SIGN IS LEADING SEPARATE.
006000         10  FILLER                  PIC X(05) VALUE SPACES.
006100         10  WS-BAL-DET-SALDO        PIC S9(11).9(02)
006200                                      SIGN IS LEADING SEPARATE.
006300         10  FILLER                  PIC X(65) VALUE SPACES.
006400
006500     05  WS-BAL-TOTAIS.
006600         10  FILLER                  PIC X(14)
006700                                 VALUE 'TOTAIS GERAIS'.
006800         10  WS-BAL-TOT-QTDE-USU     PIC 9(05).
006900         10  FILLER                  PIC X(01) VALUE SPACES.
007000         10  WS-BAL-TOT-EDT-RECEITA  PIC S9(10).9(02)
007100                                      SIGN IS LEADING SEPARATE.
007200         10  FILLER                  PIC X(05) VALUE SPACES.
007300         10  WS-BAL-TOT-EDT-DESPESA  PIC S9(10).9(02)
007400                                      SIGN IS LEADING SEPARATE.
007500         10  FILLER                  PIC X(05) VALUE SPACES.
007600         10  WS-BAL-TOT-EDT-SALDO    PIC S9(11).9(02)
007700                                      SIGN IS LEADING SEPARATE.
007800         10  FILLER                  PIC X(59) VALUE SPACES.
007900
008000     05  WS-BAL-RODAPE.
008100         10  FILLER                  PIC X(30)
008200                            VALUE 'LANCAMENTOS PROCESSADOS: '.
008300         10  WS-BAL-ROD-QTDE-LANC    PIC 9(07).
008400         10  FILLER                  PIC X(95) VALUE SPACES.
