000100******************************************************************
000200* MAEUSUAR
000300* SUBROTINA DE MANUTENCAO DE USUARIOS DO CONTROLE DE FINANCAS
000400* PESSOAIS.  RECEBE A TABELA DE USUARIOS JA CARREGADA NA AREA DE
000500* LINKAGE DO PROGRAMA CHAMADOR E EXECUTA, SEGUNDO O CODIGO DE
000600* OPERACAO RECEBIDO:
000700*        '1'  CADASTRAR  - INCLUI NOVO USUARIO (REJEITA E-MAIL
000800*                          DUPLICADO)
000900*        '2'  AUTENTICAR - CONFERE E-MAIL/SENHA
001000*        '3'  BUSCAR-ID  - LOCALIZA USUARIO PELO ID
001100* NAO FAZ I/O DE ARQUIVO; QUEM ABRE/LE/GRAVA O MESTRE DE
001200* USUARIOS (USER-MASTER) E O PROGRAMA CHAMADOR.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. MAEUSUAR.
001600 AUTHOR. N BERGE GOMES.
001700 INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN. 04/10/1995.
001900 DATE-COMPILED.
002000 SECURITY. NAO CLASSIFICADO.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 04/10/95  NBG   TP1-001  VERSAO INICIAL - BUSCA DE TARJETA POR
002500*                          CHAVE UNICA (ORIGEM: MAESTARJ).
002600* 22/01/97  RGM   TP1-014  REESCRITO PARA CADASTRO DE USUARIOS DO
002700*                          CONTROLE DE FINANCAS; TROCADO ACESSO
002800*                          RANDOM A ARQUIVO POR TABELA EM MEMORIA
002900*                          RECEBIDA DO CHAMADOR.
003000* 19/08/97  CPG   TP1-017  ACRESCENTADA OPERACAO DE AUTENTICACAO
003100*                          (E-MAIL + SENHA).
003200* 03/12/98  NBG   Y2K-006  REVISAO GERAL; NENHUM CAMPO DE DATA
003300*                          NESTA ROTINA, SEM IMPACTO DO ANO 2000.
003400* 11/05/99  RGM   TP1-022  ACRESCENTADA OPERACAO DE BUSCA POR ID,
003500*                          COM SEARCH ALL (TABELA EM ORDEM DE ID).
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS LETRA-VALIDA   IS 'A' THRU 'Z', 'a' THRU 'z'.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-CONTROLE-BUSCA.
004700     05  WS-ACHOU-SW              PIC X(01) VALUE 'N'.
004800         88  WS-ACHOU                  VALUE 'S'.
004900         88  WS-NAO-ACHOU               VALUE 'N'.
005000     05  WS-PROX-ID                PIC 9(09) COMP VALUE ZERO.
005100
005200*    *** AREA DE TRABALHO PARA MONTAR CODIGO+TEXTO DA MENSAGEM
005300*    *** ANTES DE DEVOLVER AO CHAMADOR
005400 01  WS-MSG-PADRAO                 PIC X(64) VALUE SPACES.
005500 01  WS-MSG-PADRAO-R REDEFINES WS-MSG-PADRAO.
005600     05  WS-MSG-COD                PIC X(04).
005700     05  WS-MSG-TXT                PIC X(60).
005800
005900 LINKAGE SECTION.
006000 01  LK-AREA-TRABALHO.
006100     05  LK-OPERACAO               PIC X(01).
006200         88  LK-OP-CADASTRAR            VALUE '1'.
006300         88  LK-OP-AUTENTICAR           VALUE '2'.
006400         88  LK-OP-BUSCAR-ID            VALUE '3'.
006500     05  LK-USU-ID-ENT             PIC 9(09).
006600     05  LK-USU-NOME-ENT           PIC X(40).
006700     05  LK-USU-EMAIL-ENT          PIC X(50).
006800     05  LK-USU-SENHA-ENT          PIC X(20).
006900     05  LK-USU-ID-SAI             PIC 9(09).
007000     05  LK-USU-NOME-SAI           PIC X(40).
007100     05  LK-USU-EMAIL-SAI          PIC X(50).
007200     05  LK-ENCONTROU-O            PIC X(01).
007300         88  LK-ENCONTROU               VALUE 'S'.
007400         88  LK-NAO-ENCONTROU           VALUE 'N'.
007500     05  LK-COD-ERRO-O             PIC X(04).
007600     05  LK-DES-ERRO-O             PIC X(60).
007700 01  LK-AREA-TRABALHO-FLAT REDEFINES LK-AREA-TRABALHO
007800                               PIC X(284).
007900
008000 01  LK-TAB-USUARIOS.
008100     05  LK-QTDE-USUARIOS         PIC 9(05) COMP.
008200     05  LK-USUARIO-OCR
008300             OCCURS 1 TO 500 TIMES
008400             DEPENDING ON LK-QTDE-USUARIOS
008500             ASCENDING KEY IS LK-TAB-USU-ID
008600             INDEXED BY LK-IDX-USU.
008700         10  LK-TAB-USU-ID          PIC 9(09).
008800         10  LK-TAB-USU-NOME        PIC X(40).
008900         10  LK-TAB-USU-CREDENCIAIS.
009000             15  LK-TAB-USU-EMAIL   PIC X(50).
009100             15  LK-TAB-USU-SENHA   PIC X(20).
009200         10  LK-TAB-USU-CRED-R REDEFINES LK-TAB-USU-CREDENCIAIS
009300                                    PIC X(70).
009400
009500 PROCEDURE DIVISION USING LK-AREA-TRABALHO, LK-TAB-USUARIOS.
009600*-----------------------------------------------------------------
009700 0000-CONTROLE.
009800
009900     MOVE 'N' TO LK-ENCONTROU-O.
010000     MOVE SPACES TO LK-COD-ERRO-O.
010100     MOVE SPACES TO LK-DES-ERRO-O.
010200
010300     EVALUATE TRUE
010400         WHEN LK-OP-CADASTRAR
010500              PERFORM 2100-CADASTRAR-USUARIO
010600                 THRU 2100-CADASTRAR-USUARIO-FIN
010700         WHEN LK-OP-AUTENTICAR
010800              PERFORM 2200-AUTENTICAR-USUARIO
010900                 THRU 2200-AUTENTICAR-USUARIO-FIN
011000         WHEN LK-OP-BUSCAR-ID
011100              PERFORM 2300-BUSCAR-USUARIO
011200                 THRU 2300-BUSCAR-USUARIO-FIN
011300         WHEN OTHER
011400              MOVE 'OP00' TO WS-MSG-COD
011500              MOVE 'Operacao de usuario nao reconhecida.'
011600                           TO WS-MSG-TXT
011700              MOVE WS-MSG-COD TO LK-COD-ERRO-O
011800              MOVE WS-MSG-TXT TO LK-DES-ERRO-O
011900     END-EVALUATE.
012000
012100     EXIT PROGRAM.
012200
012300*-----------------------------------------------------------------
012400* U1 - CADASTRO DE USUARIO (REJEITA E-MAIL DUPLICADO)
012500*-----------------------------------------------------------------
012600 2100-CADASTRAR-USUARIO.
012700
012800     PERFORM 2110-LOCALIZAR-POR-EMAIL
012900        THRU 2110-LOCALIZAR-POR-EMAIL-FIN.
013000
013100     IF WS-ACHOU
013200         MOVE 'U001' TO LK-COD-ERRO-O
013300         MOVE 'Já existe um usuário cadastrado com esse email.'
013400                      TO LK-DES-ERRO-O
013500     ELSE
013600         ADD 1 TO LK-QTDE-USUARIOS
013700         MOVE LK-QTDE-USUARIOS       TO WS-PROX-ID
013800         SET LK-IDX-USU TO LK-QTDE-USUARIOS
013900         MOVE WS-PROX-ID             TO LK-TAB-USU-ID (LK-IDX-USU)
014000         MOVE LK-USU-NOME-ENT
014100                         TO LK-TAB-USU-NOME (LK-IDX-USU)
014200         MOVE LK-USU-EMAIL-ENT
014300                         TO LK-TAB-USU-EMAIL (LK-IDX-USU)
014400         MOVE LK-USU-SENHA-ENT
014500                         TO LK-TAB-USU-SENHA (LK-IDX-USU)
014600         MOVE WS-PROX-ID             TO LK-USU-ID-SAI
014700         MOVE LK-USU-NOME-ENT        TO LK-USU-NOME-SAI
014800         MOVE LK-USU-EMAIL-ENT       TO LK-USU-EMAIL-SAI
014900     END-IF.
015000
015100 2100-CADASTRAR-USUARIO-FIN.
015200     EXIT.
015300
015400*-----------------------------------------------------------------
015500* U2 - AUTENTICACAO POR E-MAIL/SENHA
015600*-----------------------------------------------------------------
015700 2200-AUTENTICAR-USUARIO.
015800
015900     PERFORM 2110-LOCALIZAR-POR-EMAIL
016000        THRU 2110-LOCALIZAR-POR-EMAIL-FIN.
016100
016200     IF WS-NAO-ACHOU
016300         MOVE 'U002' TO LK-COD-ERRO-O
016400         MOVE 'Usuario não encontrado para o email informado.'
016500                      TO LK-DES-ERRO-O
016600     ELSE
016700         IF LK-TAB-USU-SENHA (LK-IDX-USU) NOT = LK-USU-SENHA-ENT
016800             MOVE 'U003' TO LK-COD-ERRO-O
016900             MOVE 'Senha invalida.' TO LK-DES-ERRO-O
017000         ELSE
017100             MOVE LK-TAB-USU-ID   (LK-IDX-USU) TO LK-USU-ID-SAI
017200             MOVE LK-TAB-USU-NOME (LK-IDX-USU) TO LK-USU-NOME-SAI
017300             MOVE LK-USU-EMAIL-ENT             TO LK-USU-EMAIL-SAI
017400         END-IF
017500     END-IF.
017600
017700 2200-AUTENTICAR-USUARIO-FIN.
017800     EXIT.
017900
018000*-----------------------------------------------------------------
018100* L4 - BUSCA DE USUARIO POR ID (TABELA EM ORDEM ASCENDENTE DE ID)
018200*-----------------------------------------------------------------
018300 2300-BUSCAR-USUARIO.                                              TP1-022
018400
018500     SET LK-IDX-USU TO 1.
018600     SEARCH ALL LK-USUARIO-OCR
018700         AT END
018800             MOVE 'N' TO LK-ENCONTROU-O
018900             MOVE 'U004' TO LK-COD-ERRO-O
019000             MOVE 'Usuário não encontrado para o Id informado.'
019100                          TO LK-DES-ERRO-O
019200         WHEN LK-TAB-USU-ID (LK-IDX-USU) = LK-USU-ID-ENT
019300             MOVE 'S' TO LK-ENCONTROU-O
019400             MOVE LK-TAB-USU-ID    (LK-IDX-USU) TO LK-USU-ID-SAI
019500             MOVE LK-TAB-USU-NOME  (LK-IDX-USU) TO LK-USU-NOME-SAI
019600             MOVE LK-TAB-USU-EMAIL (LK-IDX-USU)
019700                                             TO LK-USU-EMAIL-SAI
019800     END-SEARCH.
019900
020000 2300-BUSCAR-USUARIO-FIN.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400* ROTINA COMUM - LOCALIZA USUARIO PELO E-MAIL (CHAVE UNICA, MAS
020500* A TABELA ESTA EM ORDEM DE ID; A BUSCA E SEQUENCIAL)
020600*-----------------------------------------------------------------
020700 2110-LOCALIZAR-POR-EMAIL.
020800
020900     MOVE 'N' TO WS-ACHOU-SW.
021000     SET LK-IDX-USU TO 1.
021100
021200     SEARCH LK-USUARIO-OCR
021300         AT END
021400             CONTINUE
021500         WHEN LK-TAB-USU-EMAIL (LK-IDX-USU) = LK-USU-EMAIL-ENT
021600             MOVE 'S' TO WS-ACHOU-SW
021700     END-SEARCH.
021800
021900 2110-LOCALIZAR-POR-EMAIL-FIN.
022000     EXIT.
022100
022200 END PROGRAM MAEUSUAR.
