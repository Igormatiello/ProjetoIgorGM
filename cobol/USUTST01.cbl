000100******************************************************************
000200* USUTST01
000300* PROGRAMA DE VERIFICACAO DA ROTINA MAEUSUAR (CADASTRO,
000400* AUTENTICACAO E BUSCA POR ID DE USUARIOS).  CARREGA O MESTRE DE
000500* USUARIOS EM MEMORIA, EXECUTA UM ROTEIRO FIXO DE CASOS E
000600* REGRAVA O MESTRE COM OS USUARIOS CADASTRADOS NO ROTEIRO.  NAO
000700* FAZ PARTE DO LOTE NOTURNO; E RODADO A MAO PELO ANALISTA PARA
000800* CONFERIR A ROTINA APOS QUALQUER ALTERACAO (VER TP1-014).
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. USUTST01.
001200 AUTHOR. C PEREZ GIMENEZ.
001300 INSTALLATION. NPD - NUCLEO DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN. 22/01/1997.
001500 DATE-COMPILED.
001600 SECURITY. NAO CLASSIFICADO.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 22/01/97  RGM   TP1-014  VERSAO INICIAL (ORIGEM: PRUEBA, TESTE
002100*                          MANUAL AD-HOC DA EQUIPE).
002200* 19/08/97  CPG   TP1-017  ACRESCENTADOS CASOS DE AUTENTICACAO.
002300* 11/05/99  RGM   TP1-022  ACRESCENTADOS CASOS DE BUSCA POR ID.
002400* 14/02/00  NBG   Y2K-014  CONFIRMADO QUE A ROTINA NAO DEPENDE DE
002500*                          DATA; NENHUM AJUSTE NECESSARIO.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT USER-MASTER
003600         ASSIGN TO USRMAST
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS FS-USUARIOS.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  USER-MASTER.
004300     COPY USUARIO REPLACING ==WS-USUARIO-REG==
004400                    BY ==WS-ENT-USUARIO==.
004500 01  WS-ENT-USUARIO-FLAT REDEFINES WS-ENT-USUARIO
004600                               PIC X(120).
004700
004800 WORKING-STORAGE SECTION.
004900 01  FS-STATUS.
005000     05  FS-USUARIOS              PIC X(02).
005100         88  FS-USUARIOS-OK            VALUE '00'.
005200         88  FS-USUARIOS-EOF           VALUE '10'.
005300
005400 01  WS-TAB-USUARIOS.
005500     05  WS-QTDE-USUARIOS         PIC 9(05) COMP VALUE ZERO.
005600     05  WS-USUARIO-OCR
005700             OCCURS 1 TO 500 TIMES
005800             DEPENDING ON WS-QTDE-USUARIOS
005900             ASCENDING KEY IS WS-TAB-USU-ID
006000             INDEXED BY WS-IDX-USU.
006100         10  WS-TAB-USU-ID          PIC 9(09).
006200         10  WS-TAB-USU-NOME        PIC X(40).
006300         10  WS-TAB-USU-CREDENCIAIS.
006400             15  WS-TAB-USU-EMAIL   PIC X(50).
006500             15  WS-TAB-USU-SENHA   PIC X(20).
006600         10  WS-TAB-USU-CRED-R REDEFINES WS-TAB-USU-CREDENCIAIS
006700                                    PIC X(70).
006800
006900 01  WS-AREA-TRABALHO.
007000     05  WS-OPERACAO               PIC X(01).
007100     05  WS-USU-ID-ENT             PIC 9(09).
007200     05  WS-USU-NOME-ENT           PIC X(40).
007300     05  WS-USU-EMAIL-ENT          PIC X(50).
007400     05  WS-USU-SENHA-ENT          PIC X(20).
007500     05  WS-USU-ID-SAI             PIC 9(09).
007600     05  WS-USU-NOME-SAI           PIC X(40).
007700     05  WS-USU-EMAIL-SAI          PIC X(50).
007800     05  WS-ENCONTROU-O            PIC X(01).
007900     05  WS-COD-ERRO-O             PIC X(04).
008000     05  WS-DES-ERRO-O             PIC X(60).
008100 01  WS-AREA-TRABALHO-FLAT REDEFINES WS-AREA-TRABALHO
008200                               PIC X(284).
008300
008400 01  WS-CASO-TESTE                 PIC X(40) VALUE SPACES.
008500
008600 PROCEDURE DIVISION.
008700*-----------------------------------------------------------------
008800 0000-CONTROLE.
008900
009000     PERFORM 1000-INICIAR-PROGRAMA
009100        THRU 1000-INICIAR-PROGRAMA-FIN.
009200
009300     PERFORM 2000-EXECUTAR-ROTEIRO
009400        THRU 2000-EXECUTAR-ROTEIRO-FIN.
009500
009600     PERFORM 3000-FINALIZAR-PROGRAMA
009700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
009800
009900     STOP RUN.
010000
010100*-----------------------------------------------------------------
010200 1000-INICIAR-PROGRAMA.
010300
010400     MOVE ZERO TO WS-QTDE-USUARIOS.
010500
010600     OPEN INPUT USER-MASTER.
010700     EVALUATE TRUE
010800         WHEN FS-USUARIOS-OK
010900             PERFORM 1100-CARREGAR-TABELA
011000                THRU 1100-CARREGAR-TABELA-FIN
011100                UNTIL FS-USUARIOS-EOF
011200         WHEN OTHER
011300             DISPLAY 'USUTST01 - MESTRE DE USUARIOS VAZIO OU '
011400                     'INEXISTENTE; INICIANDO COM TABELA VAZIA'
011500     END-EVALUATE.
011600     CLOSE USER-MASTER.
011700
011800 1000-INICIAR-PROGRAMA-FIN.
011900     EXIT.
012000
012100*-----------------------------------------------------------------
012200 1100-CARREGAR-TABELA.
012300
012400     READ USER-MASTER.
012500     IF NOT FS-USUARIOS-EOF
012600         ADD 1 TO WS-QTDE-USUARIOS
012700         SET WS-IDX-USU TO WS-QTDE-USUARIOS
012800         MOVE WS-ENT-USUARIO TO WS-USUARIO-OCR (WS-IDX-USU)
012900     END-IF.
013000
013100 1100-CARREGAR-TABELA-FIN.
013200     EXIT.
013300
013400*-----------------------------------------------------------------
013500 2000-EXECUTAR-ROTEIRO.
013600
013700     PERFORM 2100-TESTE-CADASTRO-OK
013800        THRU 2100-TESTE-CADASTRO-OK-FIN.
013900
014000     PERFORM 2200-TESTE-CADASTRO-DUPLICADO
014100        THRU 2200-TESTE-CADASTRO-DUPLICADO-FIN.
014200
014300     PERFORM 2300-TESTE-AUTENTICACAO-OK
014400        THRU 2300-TESTE-AUTENTICACAO-OK-FIN.
014500
014600     PERFORM 2400-TESTE-SENHA-INVALIDA
014700        THRU 2400-TESTE-SENHA-INVALIDA-FIN.
014800
014900     PERFORM 2500-TESTE-EMAIL-DESCONHECIDO
015000        THRU 2500-TESTE-EMAIL-DESCONHECIDO-FIN.
015100
015200     PERFORM 2600-TESTE-BUSCA-ID-OK
015300        THRU 2600-TESTE-BUSCA-ID-OK-FIN.
015400
015500     PERFORM 2700-TESTE-BUSCA-ID-INEXISTENTE
015600        THRU 2700-TESTE-BUSCA-ID-INEXISTENTE-FIN.
015700
015800 2000-EXECUTAR-ROTEIRO-FIN.
015900     EXIT.
016000
016100*-----------------------------------------------------------------
016200 2100-TESTE-CADASTRO-OK.
016300
016400     MOVE 'CADASTRO - USUARIO NOVO' TO WS-CASO-TESTE.
016500     INITIALIZE WS-AREA-TRABALHO.
016600     MOVE '1'                     TO WS-OPERACAO.
016700     MOVE 'MARIA DA SILVA SANTOS' TO WS-USU-NOME-ENT.
016800     MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
016900     MOVE 'senha-2024'            TO WS-USU-SENHA-ENT.
017000
017100     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
017200
017300     PERFORM 2900-MOSTRAR-RESULTADO
017400        THRU 2900-MOSTRAR-RESULTADO-FIN.
017500
017600 2100-TESTE-CADASTRO-OK-FIN.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000 2200-TESTE-CADASTRO-DUPLICADO.
018100
018200     MOVE 'CADASTRO - EMAIL DUPLICADO' TO WS-CASO-TESTE.
018300     INITIALIZE WS-AREA-TRABALHO.
018400     MOVE '1'                     TO WS-OPERACAO.
018500     MOVE 'MARIA SANTOS (2A VIA)' TO WS-USU-NOME-ENT.
018600     MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
018700     MOVE 'outra-senha'           TO WS-USU-SENHA-ENT.
018800
018900     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
019000
019100     PERFORM 2900-MOSTRAR-RESULTADO
019200        THRU 2900-MOSTRAR-RESULTADO-FIN.
019300
019400 2200-TESTE-CADASTRO-DUPLICADO-FIN.
019500     EXIT.
019600
019700*-----------------------------------------------------------------
019800 2300-TESTE-AUTENTICACAO-OK.
019900
020000     MOVE 'AUTENTICACAO - OK' TO WS-CASO-TESTE.
020100     INITIALIZE WS-AREA-TRABALHO.
020200     MOVE '2'                     TO WS-OPERACAO.
020300     MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
020400     MOVE 'senha-2024'            TO WS-USU-SENHA-ENT.
020500
020600     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
020700
020800     PERFORM 2900-MOSTRAR-RESULTADO
020900        THRU 2900-MOSTRAR-RESULTADO-FIN.
021000
021100 2300-TESTE-AUTENTICACAO-OK-FIN.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500 2400-TESTE-SENHA-INVALIDA.
021600
021700     MOVE 'AUTENTICACAO - SENHA INVALIDA' TO WS-CASO-TESTE.
021800     INITIALIZE WS-AREA-TRABALHO.
021900     MOVE '2'                     TO WS-OPERACAO.
022000     MOVE 'maria.santos@example.com' TO WS-USU-EMAIL-ENT.
022100     MOVE 'senha-errada'          TO WS-USU-SENHA-ENT.
022200
022300     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
022400
022500     PERFORM 2900-MOSTRAR-RESULTADO
022600        THRU 2900-MOSTRAR-RESULTADO-FIN.
022700
022800 2400-TESTE-SENHA-INVALIDA-FIN.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200 2500-TESTE-EMAIL-DESCONHECIDO.
023300
023400     MOVE 'AUTENTICACAO - EMAIL DESCONHECIDO' TO WS-CASO-TESTE.
023500     INITIALIZE WS-AREA-TRABALHO.
023600     MOVE '2'                     TO WS-OPERACAO.
023700     MOVE 'ninguem@example.com'   TO WS-USU-EMAIL-ENT.
023800     MOVE 'qualquer'              TO WS-USU-SENHA-ENT.
023900
024000     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
024100
024200     PERFORM 2900-MOSTRAR-RESULTADO
024300        THRU 2900-MOSTRAR-RESULTADO-FIN.
024400
024500 2500-TESTE-EMAIL-DESCONHECIDO-FIN.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900 2600-TESTE-BUSCA-ID-OK.
025000
025100     MOVE 'BUSCA POR ID - OK' TO WS-CASO-TESTE.
025200     INITIALIZE WS-AREA-TRABALHO.
025300     MOVE '3'                     TO WS-OPERACAO.
025400     MOVE WS-TAB-USU-ID (1)       TO WS-USU-ID-ENT.
025500
025600     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
025700
025800     PERFORM 2900-MOSTRAR-RESULTADO
025900        THRU 2900-MOSTRAR-RESULTADO-FIN.
026000
026100 2600-TESTE-BUSCA-ID-OK-FIN.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500 2700-TESTE-BUSCA-ID-INEXISTENTE.
026600
026700     MOVE 'BUSCA POR ID - INEXISTENTE' TO WS-CASO-TESTE.
026800     INITIALIZE WS-AREA-TRABALHO.
026900     MOVE '3'                     TO WS-OPERACAO.
027000     MOVE 999999999                TO WS-USU-ID-ENT.
027100
027200     CALL 'MAEUSUAR' USING WS-AREA-TRABALHO, WS-TAB-USUARIOS.
027300
027400     PERFORM 2900-MOSTRAR-RESULTADO
027500        THRU 2900-MOSTRAR-RESULTADO-FIN.
027600
027700 2700-TESTE-BUSCA-ID-INEXISTENTE-FIN.
027800     EXIT.
027900
028000*-----------------------------------------------------------------
028100 2900-MOSTRAR-RESULTADO.
028200
028300     DISPLAY '----- ' WS-CASO-TESTE.
028400     IF WS-COD-ERRO-O = SPACES
028500         DISPLAY '  OK   ID=' WS-USU-ID-SAI
028600                 ' NOME=' WS-USU-NOME-SAI
028700     ELSE
028800         DISPLAY '  ERRO ' WS-COD-ERRO-O ' - ' WS-DES-ERRO-O
028900     END-IF.
029000
029100 2900-MOSTRAR-RESULTADO-FIN.
029200     EXIT.
029300
029400*-----------------------------------------------------------------
029500 3000-FINALIZAR-PROGRAMA.
029600
029700     OPEN OUTPUT USER-MASTER.
029800     PERFORM 3100-REGRAVAR-TABELA
029900        THRU 3100-REGRAVAR-TABELA-FIN
030000        VARYING WS-IDX-USU FROM 1 BY 1
030100        UNTIL WS-IDX-USU > WS-QTDE-USUARIOS.
030200     CLOSE USER-MASTER.
030300
030400 3000-FINALIZAR-PROGRAMA-FIN.
030500     EXIT.
030600
030700*-----------------------------------------------------------------
030800 3100-REGRAVAR-TABELA.
030900
031000     MOVE WS-USUARIO-OCR (WS-IDX-USU) TO WS-ENT-USUARIO.
031100     WRITE WS-ENT-USUARIO.
031200
031300 3100-REGRAVAR-TABELA-FIN.
031400     EXIT.
031500
031600 END PROGRAM USUTST01.
