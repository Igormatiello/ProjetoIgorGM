000100******************************************************************
000200* USUARIO.CPY
000300* LAYOUT DO REGISTRO DE USUARIO (TITULAR) DO SISTEMA DE CONTROLE
000400* DE FINANCAS PESSOAIS.  REGISTRO FIXO DE 120 POSICOES (119 DE
000500* CONTEUDO + 1 FILLER DE FOLGA).  USADO PELO MESTRE DE USUARIOS
000600* (USER-MASTER), LIDO EM ORDEM ASCENDENTE DE WS-USU-ID.
000700*-----------------------------------------------------------------
000800* 04/10/95  NBG   TP1-001  VERSAO INICIAL.
000900* 17/06/97  RGM   TP1-019  SENHA PASSA A TER 20 POSICOES.
001000******************************************************************
001100 01  WS-USUARIO-REG.
001200     05  WS-USU-ID                PIC 9(09).
001300     05  WS-USU-NOME              PIC X(40).
001400     05  WS-USU-EMAIL             PIC X(50).
001500     05  WS-USU-SENHA             PIC X(20).
001600     05  FILLER                   PIC X(01).
