000100******************************************************************
000200* REJEITO.CPY
000300* LAYOUT DAS LINHAS DO RELATORIO DE LANCAMENTOS REJEITADOS
000400* (REJECT-REPORT).  CADA LINHA CORRESPONDE A UM LANCAMENTO QUE
000500* FALHOU NA VALIDACAO (REGRAS V1-V6); A MENSAGEM DE ERRO E A DO
000600* PRIMEIRO TESTE QUE FALHOU.
000700*-----------------------------------------------------------------
000800* 14/11/95  RGM   TP2-011  VERSAO INICIAL.
000900* 20/06/98  CPG   TP2-029  ACRESCENTADO RODAPE COM CONTADOR.
001000******************************************************************
001100 01  WS-REJ-ACUMULADORES.
001200     05  WS-REJ-QTDE-REJEITADOS   PIC 9(07) COMP    VALUE ZERO.
001300
001400 01  WS-SAIDA-REJEICAO.
001500     05  WS-REJ-CABECALHO.
001600         10  FILLER                  PIC X(40)
001700                    VALUE 'RELATORIO DE LANCAMENTOS REJEITADOS'.
001800         10  FILLER                  PIC X(92) VALUE SPACES.
001900
002000     05  WS-REJ-DETALHE.
002100         10  WS-REJ-LAN-ID            PIC 9(09).
002200         10  FILLER                  PIC X(02) VALUE SPACES.
002300         10  WS-REJ-USU-ID            PIC 9(09).
002400         10  FILLER                  PIC X(02) VALUE SPACES.
002500         10  WS-REJ-DESCRICAO         PIC X(40).
002600         10  FILLER                  PIC X(02) VALUE SPACES.
002700         10  WS-REJ-MENSAGEM          PIC X(60).
002800         10  FILLER                  PIC X(08) VALUE SPACES.
002900
003000     05  WS-REJ-RODAPE.
003100         10  FILLER                  PIC X(33)
003200                    VALUE 'TOTAL DE LANCAMENTOS REJEITADOS: '.
003300         10  WS-REJ-ROD-QTDE          PIC 9(07).
003400         10  FILLER                  PIC X(92) VALUE SPACES.
